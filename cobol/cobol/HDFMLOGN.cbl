000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  HDFMLOGN.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/01/88.
000700 DATE-COMPILED. 01/01/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    NATURAL LOG PRIMITIVE FOR THE HDFM SCORING RUN.  CALLED BY
001300*    HDFMMAIN PARAGRAPH 650-CALC-WEIGHTS TO GET LN(M) AND EACH
001400*    LN(P(I)) NEEDED BY THE SHANNON ENTROPY FORMULA (RULE U3-W).
001500*
001600*    THIS SHOP'S COMPILER INTRINSIC LIBRARY IS NOT LICENSED FOR
001700*    TRANSCENDENTAL FUNCTIONS ON THIS LPAR, SO LN(X) IS BUILT BY
001800*    HAND FROM ADD/SUBTRACT/MULTIPLY/DIVIDE -
001900*
002000*      1. REPEATEDLY TAKE THE SQUARE ROOT OF X (BY NEWTON-RAPHSON,
002100*         SEE PARAGRAPH 200) UNTIL THE RESULT IS CLOSE TO 1.
002200*      2. LN OF A NUMBER CLOSE TO 1 CONVERGES FAST ON THE SERIES
002300*         LN(Y) = 2 * ( Z + Z**3/3 + Z**5/5 + ... ), Z=(Y-1)/(Y+1).
002400*      3. UNDO THE REPEATED SQUARE ROOTS BY MULTIPLYING THE SERIES
002500*         RESULT BY 2 ** (NUMBER OF REDUCTIONS TAKEN).
002600*
002700*    THIS REPLACES THE OLD STRLTH STRING-LENGTH ROUTINE, WHICH
002800*    LIVED AT THIS CALL SLOT BEFORE THE HDFM WORK TOOK IT OVER.
002900******************************************************************
003000*    CHANGE LOG
003100*    ----------
003200*    01/01/88  JS    ORIGINAL STRLTH STRING-LENGTH UTILITY.
003300*    06/14/88  JS    WIDENED TEXT1 TO 255 BYTES PER REQUEST FROM
003400*                    THE FORMS GROUP.
003500*    11/02/91  MM    FIXED TRAILING LOW-VALUES NOT COUNTED AS
003600*                    SPACES ON VSE-SOURCED INPUT.
003700*    02/12/92  TGD   NO CHANGE THIS PROGRAM - NOTE LEFT FOR THE
003800*                    SUITE-WIDE BALANCING REVIEW, SEE DALYEDIT.
003900*    09/23/98  RFK   Y2K IMPACT REVIEW - NO DATE FIELDS IN THIS
004000*                    PROGRAM, NO CHANGE REQUIRED.  SIGNED OFF.
004100*    03/14/99  TGD   HDFM PROJECT TICKET 4471 - RETIRED THE
004200*                    STRING-LENGTH LOGIC, THIS SLOT NOW HOUSES
004300*                    THE ENTROPY-WEIGHT LOG PRIMITIVE FOR THE
004400*                    VULNERABILITY PRIORITIZATION RUN.
004500*    03/21/99  TGD   TKT4471 - ADDED THE NEWTON-RAPHSON SQUARE
004600*                    ROOT REDUCTION, SERIES WAS DIVERGING ON
004700*                    LARGE M (COMPONENT COUNTS OVER 150).
004800*    04/02/99  PLV   TKT4488 - BUMPED SERIES TERM COUNT FROM 8
004900*                    TO 12, FOURTH DECIMAL WAS DRIFTING ON THE
005000*                    QA COMPARE AGAINST THE PILOT RUN.
005100*    08/30/01  RFK   TKT5120 - GUARD AGAINST A ZERO OR NEGATIVE
005200*                    ARGUMENT INSTEAD OF LETTING THE SQRT LOOP
005300*                    RUN AWAY.
005400******************************************************************
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-390.
005900 OBJECT-COMPUTER. IBM-390.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200 INPUT-OUTPUT SECTION.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600
006700 WORKING-STORAGE SECTION.
006800 01  LOGN-CONTROLS.
006900     05  WK-REDUCE-COUNT         PIC 9(02) COMP VALUE 8.
007000     05  WK-SQRT-COUNT           PIC 9(02) COMP VALUE 20.
007100     05  WK-SERIES-COUNT         PIC 9(02) COMP VALUE 12.
007200     05  WK-REDUCE-IDX           PIC 9(02) COMP VALUE 0.
007300     05  WK-SQRT-IDX             PIC 9(02) COMP VALUE 0.
007400     05  WK-SERIES-IDX           PIC 9(02) COMP VALUE 0.
007500     05  WK-ODD-N                PIC 9(03) COMP VALUE 0.
007600     05  WK-TWO-K                PIC 9(05) COMP VALUE 1.
007700     05  FILLER                  PIC X(08).
007800
007900 01  LOGN-WORK-FIELDS.
008000     05  WK-X                    PIC S9(9)V9(9) COMP-3.
008100     05  WK-SQRT-GUESS           PIC S9(9)V9(9) COMP-3.
008200     05  WK-SQRT-PREV            PIC S9(9)V9(9) COMP-3.
008300     05  WK-SQRT-DIVIDEND        PIC S9(9)V9(9) COMP-3.
008400     05  WK-Z                    PIC S9(9)V9(9) COMP-3.
008500     05  WK-Z-POWER              PIC S9(9)V9(9) COMP-3.
008600     05  WK-TERM                 PIC S9(9)V9(9) COMP-3.
008700     05  WK-SERIES-SUM           PIC S9(9)V9(9) COMP-3.
008800     05  FILLER                  PIC X(10).
008900
009000*    ALTERNATE ZONED-DISPLAY VIEWS OF THE COMP-3 WORK FIELDS,     *
009100*    KEPT SO A DUMP OF WORKING STORAGE CAN BE READ OFF A SYSOUT   *
009200*    HEX LISTING WITHOUT UNPACKING THE PACKED-DECIMAL BYTES.      *
009300 01  WK-X-ALT REDEFINES WK-X     PIC S9(9)V9(9).
009400 01  WK-SERIES-SUM-ALT REDEFINES WK-SERIES-SUM
009500                                 PIC S9(9)V9(9).
009600
009700 01  LOGN-FLAGS.
009800     05  ARGUMENT-OK-SW          PIC X(01) VALUE "Y".
009900         88  ARGUMENT-IS-INVALID VALUE "N".
010000     05  FILLER                  PIC X(09).
010100
010200 LINKAGE SECTION.
010300 01  LN-ARGUMENT                 PIC S9(5)V9(5) COMP-3.
010400 01  LN-ARGUMENT-ALT REDEFINES LN-ARGUMENT
010500                                 PIC S9(5)V9(5).
010600 01  LN-RESULT                   PIC S9(5)V9(5) COMP-3.
010700 01  LN-RETURN-CD                PIC 9(04) COMP.
010800
010900 PROCEDURE DIVISION USING LN-ARGUMENT, LN-RESULT, LN-RETURN-CD.
011000 000-MAIN-LOGIC.
011100     MOVE ZERO TO LN-RETURN-CD, LN-RESULT.
011200     MOVE "Y" TO ARGUMENT-OK-SW.
011300     IF LN-ARGUMENT NOT > ZERO
011400         MOVE "N" TO ARGUMENT-OK-SW
011500         MOVE 1 TO LN-RETURN-CD
011600         GO TO 000-EXIT.
011700
011800     MOVE LN-ARGUMENT TO WK-X.
011900     MOVE 1 TO WK-TWO-K.
012000     PERFORM 100-REDUCE-BY-SQRT THRU 100-EXIT
012100         VARYING WK-REDUCE-IDX FROM 1 BY 1
012200             UNTIL WK-REDUCE-IDX > WK-REDUCE-COUNT.
012300
012400     PERFORM 300-ARTANH-SERIES THRU 300-EXIT.
012500
012600     COMPUTE LN-RESULT ROUNDED = 2 * WK-SERIES-SUM * WK-TWO-K.
012700 000-EXIT.
012800     GOBACK.
012900
013000 100-REDUCE-BY-SQRT.
013100*    ONE STEP OF THE REDUCTION - REPLACE X BY SQRT(X) AND DOUBLE  *
013200*    THE MULTIPLIER THAT WILL BE APPLIED TO THE SERIES RESULT.    *
013300     PERFORM 200-NEWTON-SQRT THRU 200-EXIT.
013400     MOVE WK-SQRT-GUESS TO WK-X.
013500     COMPUTE WK-TWO-K = WK-TWO-K * 2.
013600 100-EXIT.
013700     EXIT.
013800
013900 200-NEWTON-SQRT.
014000*    NEWTON-RAPHSON SQUARE ROOT OF WK-X, LEFT IN WK-SQRT-GUESS.   *
014100*    S(N+1) = ( S(N) + X / S(N) ) / 2, FIXED ITERATION COUNT.     *
014200     COMPUTE WK-SQRT-GUESS = (WK-X + 1) / 2.
014300     PERFORM 210-SQRT-STEP THRU 210-EXIT
014400         VARYING WK-SQRT-IDX FROM 1 BY 1
014500             UNTIL WK-SQRT-IDX > WK-SQRT-COUNT.
014600 200-EXIT.
014700     EXIT.
014800
014900 210-SQRT-STEP.
015000     MOVE WK-SQRT-GUESS TO WK-SQRT-PREV.
015100     COMPUTE WK-SQRT-DIVIDEND ROUNDED = WK-X / WK-SQRT-PREV.
015200     COMPUTE WK-SQRT-GUESS ROUNDED =
015300         (WK-SQRT-PREV + WK-SQRT-DIVIDEND) / 2.
015400 210-EXIT.
015500     EXIT.
015600
015700 300-ARTANH-SERIES.
015800*    Z = (Y-1)/(Y+1) WHERE Y IS THE FULLY-REDUCED WK-X.  SERIES   *
015900*    TERM N (N=1,3,5,...) IS Z**N / N, SUMMED INTO WK-SERIES-SUM. *
016000     COMPUTE WK-Z ROUNDED = (WK-X - 1) / (WK-X + 1).
016100     MOVE WK-Z TO WK-Z-POWER.
016200     MOVE WK-Z TO WK-SERIES-SUM.
016300     PERFORM 310-SERIES-TERM THRU 310-EXIT
016400         VARYING WK-SERIES-IDX FROM 2 BY 1
016500             UNTIL WK-SERIES-IDX > WK-SERIES-COUNT.
016600 300-EXIT.
016700     EXIT.
016800
016900 310-SERIES-TERM.
017000*    ADVANCE THE POWER BY Z**2 AND ADD IN THE NEXT ODD TERM.      *
017100     COMPUTE WK-Z-POWER ROUNDED = WK-Z-POWER * WK-Z * WK-Z.
017200     COMPUTE WK-ODD-N = (2 * WK-SERIES-IDX) - 1.
017300     COMPUTE WK-TERM ROUNDED = WK-Z-POWER / WK-ODD-N.
017400     ADD WK-TERM TO WK-SERIES-SUM.
017500 310-EXIT.
017600     EXIT.
