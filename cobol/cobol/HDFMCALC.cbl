000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  HDFMCALC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/01/88.
000700 DATE-COMPILED. 01/01/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    PURE CALCULATION SUBPROGRAM FOR THE HDFM VULNERABILITY
001300*    PRIORITIZATION RUN.  NO FILE I/O - CALLED ONCE PER FINDING
001400*    BY HDFMMAIN WITH A FUNCTION SWITCH TELLING IT WHICH OF THE
001500*    FOUR SCORING RULES TO APPLY, THE SAME WAY THE OLD COST
001600*    CALCULATOR DISPATCHED ON LAB-TEST/EQUIPMENT.
001700*
001800*      V - VULNERABILITY EXPOSURE INDEX FROM THE CVSS VECTOR
001900*      E - EXPLOITABILITY FUSION FROM EPSS AND THE KEV FLAG
002000*      S - COMPOSITE HDFM SCORE WITH CONTEXTUAL MULTIPLIERS
002100*      P - STATIC SCORE-TO-PRIORITY TABLE (UTILITY ONLY - NOT
002200*          ON HDFMMAIN'S LIVE PATH, KEPT FOR AD-HOC RERUNS AND
002300*          FOR THE QA COMPARE SCRIPT)
002400******************************************************************
002500*    CHANGE LOG
002600*    ----------
002700*    01/01/88  JS    ORIGINAL CLCLBCST LAB/EQUIPMENT COST CALC.
002800*    02/04/97  MM    EXTENDED THE RATE TABLE LOOKUP TO COVER THE
002810*                    NEW PORTABLE-EQUIPMENT BILLING CODES.
002900*    03/14/99  TGD   TKT4471 - RETIRED THE BILLING CALCULATIONS,
003000*                    THIS SLOT NOW HOUSES THE HDFM SCORING MODEL
003100*                    (VEI, EXPLOITABILITY, COMPOSITE SCORE).
003200*    03/18/99  TGD   TKT4471 - ADDED THE STATIC PRIORITY TABLE
003300*                    LOOKUP FUNCTION, PULLED OUT OF HDFMMAIN AT
003400*                    THE REQUEST OF THE QA GROUP SO IT COULD BE
003500*                    DRIVEN STANDALONE FROM THEIR COMPARE JOB.
003600*    04/02/99  PLV   TKT4488 - CONTEXTUAL MULTIPLIER BRANCHES
003700*                    NOW COMPARE ON SCALED INTEGER REDEFINES OF
003800*                    THE CVSS/TCS FIELDS, MATCHES THE BILLING
003900*                    SUITE'S OLD FIXED-POINT COMPARE HABIT AND
004000*                    AVOIDS A ROUNDING MISCOMPARE ON THE EDGE
004100*                    CASE CVSS = 9.80 EXACTLY.
004200*    09/23/98  RFK   Y2K IMPACT REVIEW - NO DATE FIELDS IN THIS
004300*                    PROGRAM, NO CHANGE REQUIRED.  SIGNED OFF.
004400*    11/09/01  RFK   TKT5120 - VEI TOKEN SCAN WAS MATCHING "AV:P"
004500*                    INSIDE A VECTOR THAT ALSO CARRIED "AV:N" -
004600*                    ENFORCED THE FIXED SCAN ORDER PER THE MODEL
004700*                    SPEC INSTEAD OF TALLYING ALL FOUR AT ONCE.
004800******************************************************************
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100 WORKING-STORAGE SECTION.
006200 01  MISC-FIELDS.
006300     05  WK-PKEV                 PIC 9V9(05)    COMP-3.
006400     05  WK-BASE-SCORE           PIC 9V9(05)    COMP-3.
006500     05  WK-TOKEN-TALLY          PIC 9(02)      COMP.
006600     05  FILLER                  PIC X(10).
006700
006800*    SCALED-INTEGER DEBUG VIEW OF THE TOKEN TALLY COUNTER, KEPT   *
006900*    SO A SYSOUT HEX DUMP READS STRAIGHT ACROSS WITHOUT DECODING  *
007000*    THE BINARY FIELD.                                            *
007100 01  WK-TOKEN-TALLY-ALT REDEFINES WK-TOKEN-TALLY PIC 9(02).
007200
007300 LINKAGE SECTION.
007400 01  HDFM-CALC-REC.
007500     05  HDC-FUNCTION-SW         PIC X(01).
007600         88  HDC-CALC-VEI        VALUE "V".
007700         88  HDC-CALC-EXPLOIT    VALUE "E".
007800         88  HDC-CALC-SCORE      VALUE "S".
007900         88  HDC-CALC-PRIORITY   VALUE "P".
008000     05  HDC-CVSS-VECTOR         PIC X(44).
008100     05  HDC-CVSS-SCORE          PIC 9(02)V9(01).
008200     05  HDC-SEVERITY            PIC 9V9(05).
008300     05  HDC-TCS                 PIC 9V9(05).
008400     05  HDC-VEI                 PIC 9V9(05).
008500     05  HDC-EPSS                PIC 9V9(05).
008600     05  HDC-KEV-SW              PIC X(01).
008700         88  HDC-IS-KEV          VALUE "Y".
008800     05  HDC-EXPLOIT             PIC 9V9(05).
008900     05  HDC-W-SEVERITY          PIC 9V9(05).
009000     05  HDC-W-TCS               PIC 9V9(05).
009100     05  HDC-W-VEI               PIC 9V9(05).
009200     05  HDC-W-EXPLOIT           PIC 9V9(05).
009300     05  HDC-HDFM-SCORE          PIC 9V9(05).
009400     05  HDC-PRIORITY            PIC X(08).
009500
009600*    SCALED-INTEGER REDEFINES USED BY THE CONTEXTUAL MULTIPLIER   *
009700*    BRANCHES IN PARAGRAPH 300 - COMPARE ON WHOLE CENTS/MILLS     *
009800*    INSTEAD OF ON THE DECIMAL FIELD DIRECTLY.                    *
009900     05  WK-CVSS-X10 REDEFINES HDC-CVSS-SCORE PIC 9(03).
010000     05  WK-TCS-X100000 REDEFINES HDC-TCS     PIC 9(06).
010100     05  WK-VEI-X100000 REDEFINES HDC-VEI     PIC 9(06).
010200
010300 01  RETURN-CD                   PIC 9(04) COMP.
010400
010500 PROCEDURE DIVISION USING HDFM-CALC-REC, RETURN-CD.
010600 000-MAIN-LOGIC.
010700     IF HDC-CALC-VEI
010800         PERFORM 100-CALC-VEI THRU 100-EXIT
010900     ELSE IF HDC-CALC-EXPLOIT
011000         PERFORM 200-CALC-EXPLOIT THRU 200-EXIT
011100     ELSE IF HDC-CALC-SCORE
011200         PERFORM 300-CALC-HDFM-SCORE THRU 300-EXIT
011300     ELSE IF HDC-CALC-PRIORITY
011400         PERFORM 400-STATIC-PRIORITY THRU 400-EXIT.
011500
011600     MOVE ZERO TO RETURN-CD.
011700     GOBACK.
011800
011900 100-CALC-VEI.
012000*    RULE U3-V - FIRST MATCHING ATTACK-VECTOR TOKEN WINS, FIXED   *
012100*    SCAN ORDER.  BLANK VECTOR OR NO TOKEN PRESENT DEFAULTS 0.5.  *
012200     IF HDC-CVSS-VECTOR = SPACES
012300         MOVE 0.5 TO HDC-VEI
012400         GO TO 100-EXIT.
012500
012600     MOVE ZERO TO WK-TOKEN-TALLY.
012700     INSPECT HDC-CVSS-VECTOR TALLYING WK-TOKEN-TALLY
012800         FOR ALL "AV:N".
012900     IF WK-TOKEN-TALLY > ZERO
013000         MOVE 0.85 TO HDC-VEI
013100         GO TO 100-EXIT.
013200
013300     MOVE ZERO TO WK-TOKEN-TALLY.
013400     INSPECT HDC-CVSS-VECTOR TALLYING WK-TOKEN-TALLY
013500         FOR ALL "AV:A".
013600     IF WK-TOKEN-TALLY > ZERO
013700         MOVE 0.6 TO HDC-VEI
013800         GO TO 100-EXIT.
013900
014000     MOVE ZERO TO WK-TOKEN-TALLY.
014100     INSPECT HDC-CVSS-VECTOR TALLYING WK-TOKEN-TALLY
014200         FOR ALL "AV:L".
014300     IF WK-TOKEN-TALLY > ZERO
014400         MOVE 0.3 TO HDC-VEI
014500         GO TO 100-EXIT.
014600
014700     MOVE ZERO TO WK-TOKEN-TALLY.
014800     INSPECT HDC-CVSS-VECTOR TALLYING WK-TOKEN-TALLY
014900         FOR ALL "AV:P".
015000     IF WK-TOKEN-TALLY > ZERO
015100         MOVE 0.1 TO HDC-VEI
015200         GO TO 100-EXIT.
015300
015400     MOVE 0.5 TO HDC-VEI.
015500 100-EXIT.
015600     EXIT.
015700
015800 200-CALC-EXPLOIT.
015900*    RULE U3-E - E = 1 - (1-EPSS) * (1-PKEV).  PKEV IS 1.0 WHEN   *
016000*    THE FEED MARKS THIS ID KNOWN-EXPLOITED, ELSE 0.0.            *
016100     IF HDC-IS-KEV
016200         MOVE 1.0 TO WK-PKEV
016300     ELSE
016400         MOVE 0.0 TO WK-PKEV.
016500
016600     COMPUTE HDC-EXPLOIT ROUNDED =
016700         1 - ((1 - HDC-EPSS) * (1 - WK-PKEV)).
016800 200-EXIT.
016900     EXIT.
017000
017100 300-CALC-HDFM-SCORE.
017200*    RULE U3-S - FUSE THE FOUR METRICS WITH THE ENTROPY WEIGHTS,  *
017300*    THEN APPLY EXACTLY ONE CONTEXTUAL MULTIPLIER, TESTED IN      *
017400*    ORDER, THEN CLIP AT 1.0.                                     *
017500     COMPUTE WK-BASE-SCORE ROUNDED =
017600         (HDC-EXPLOIT * HDC-W-EXPLOIT)
017700       + (HDC-SEVERITY * HDC-W-SEVERITY)
017800       + (HDC-VEI * HDC-W-VEI)
017900       + (HDC-TCS * HDC-W-TCS).
018000
018100     IF WK-CVSS-X10 NOT < 98 AND WK-TCS-X100000 NOT < 70000
018200                    AND HDC-EXPLOIT NOT < 0.5
018300         COMPUTE HDC-HDFM-SCORE ROUNDED = WK-BASE-SCORE * 1.5
018400     ELSE IF WK-CVSS-X10 NOT < 90 AND WK-VEI-X100000 NOT < 85000
018450                    AND WK-TCS-X100000 NOT < 50000
018500         COMPUTE HDC-HDFM-SCORE ROUNDED = WK-BASE-SCORE * 1.2
018600     ELSE IF WK-VEI-X100000 NOT < 80000 AND WK-TCS-X100000 NOT < 40000
018700         COMPUTE HDC-HDFM-SCORE ROUNDED = WK-BASE-SCORE * 1.0
018800     ELSE
018900         COMPUTE HDC-HDFM-SCORE ROUNDED = WK-BASE-SCORE * 0.5.
019000
019100     IF HDC-HDFM-SCORE > 1.0
019200         MOVE 1.0 TO HDC-HDFM-SCORE.
019300 300-EXIT.
019400     EXIT.
019500
019600 400-STATIC-PRIORITY.
019700*    RULE U3-P - UTILITY SCORE-TO-PRIORITY TABLE.  HDFMMAIN DOES  *
019800*    NOT CALL THIS FUNCTION ON ITS LIVE PATH - SEE RULE U4-Q FOR  *
019900*    THE DYNAMIC QUANTILE ASSIGNMENT THE PIPELINE ACTUALLY USES.  *
020000     IF HDC-HDFM-SCORE > 0.8
020100         MOVE "CRITICAL" TO HDC-PRIORITY
020200     ELSE IF HDC-HDFM-SCORE > 0.5
020300         MOVE "HIGH"     TO HDC-PRIORITY
020400     ELSE IF HDC-HDFM-SCORE > 0.3
020500         MOVE "MEDIUM"   TO HDC-PRIORITY
020600     ELSE
020700         MOVE "LOW"      TO HDC-PRIORITY.
020800 400-EXIT.
020900     EXIT.
