000100******************************************************************
000200*    HDTHRIN   -  THREAT INTELLIGENCE FEED INPUT RECORD           *
000300*                                                                *
000400*    EPSS EXPLOIT PROBABILITY AND KNOWN-EXPLOITED FLAG, ONE      *
000500*    RECORD PER ADVISORY ID.  MISSING RECORD FOR AN ID DEFAULTS  *
000600*    TO EPSS ZERO / KEV "N" - SEE HDFMMAIN PARAGRAPH 160.        *
000700******************************************************************
000800 01  HD-THREAT-INTEL-REC.
000900     05  HDT-VULN-ID                 PIC X(20).
001000     05  HDT-EPSS                    PIC 9V9(05).
001100     05  HDT-KEV-SW                  PIC X(01).
001200         88  HDT-IS-KEV              VALUE "Y".
