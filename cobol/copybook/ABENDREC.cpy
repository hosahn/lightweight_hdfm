000100******************************************************************
000200*    ABENDREC  -  STANDARD SHOP DIAGNOSTIC DUMP RECORD            *
000300*                                                                *
000400*    COPIED INTO EVERY BATCH PROGRAM IN THIS SUITE.  PARA-NAME   *
000500*    IS SET AT THE TOP OF EACH PARAGRAPH SO THE LAST VALUE       *
000600*    WRITTEN TO SYSOUT SHOWS WHERE EXECUTION WAS WHEN AN ABEND   *
000700*    RTN FIRED.  ZERO-VAL/ONE-VAL ARE USED BY 1000-ABEND-RTN TO  *
000800*    FORCE A 0CB SO THE STEP CONDITION-CODES OUT HARD.           *
000900******************************************************************
001000 01  PARA-NAME                      PIC X(20) VALUE SPACES.
001100
001200 01  ABEND-REC.
001300     05  ABEND-REASON                PIC X(40) VALUE SPACES.
001400     05  EXPECTED-VAL                PIC X(15) VALUE SPACES.
001500     05  ACTUAL-VAL                  PIC X(15) VALUE SPACES.
001600     05  FILLER                      PIC X(40) VALUE SPACES.
001700
001800 77  ZERO-VAL                        PIC 9       VALUE 0.
001900 77  ONE-VAL                         PIC 9       VALUE 1.
