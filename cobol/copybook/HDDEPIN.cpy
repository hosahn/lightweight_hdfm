000100******************************************************************
000200*    HDDEPIN   -  SBOM DEPENDENCY EDGE INPUT RECORD               *
000300*                                                                *
000400*    ONE RECORD PER "DEPENDSON" EDGE, SOURCE COMPONENT FIRST.    *
000500******************************************************************
000600 01  HD-DEPENDENCY-REC.
000700     05  HDD-PARENT-REF              PIC X(40).
000800     05  HDD-CHILD-REF               PIC X(40).
