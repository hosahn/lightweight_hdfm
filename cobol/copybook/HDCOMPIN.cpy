000100******************************************************************
000200*    HDCOMPIN  -  SBOM COMPONENT INPUT RECORD                    *
000300*                                                                *
000400*    ONE RECORD PER SOFTWARE COMPONENT ON THE BILL OF MATERIALS. *
000500*    BUILT BY THE INGEST TOOLING FROM THE CYCLONEDX/SPDX FEED    *
000600*    AND HANDED TO HDINGEST AS A FLAT QSAM FILE.                 *
000700******************************************************************
000800 01  HD-COMPONENT-REC.
000900     05  HDC-REF                     PIC X(40).
001000     05  HDC-NAME                    PIC X(30).
001100     05  HDC-VERSION                 PIC X(12).
001200     05  HDC-SCOPE                   PIC X(10).
001300         88  HDC-SCOPE-REQUIRED      VALUE "required".
001400         88  HDC-SCOPE-OPTIONAL      VALUE "optional".
001500     05  HDC-DEPRECATED-SW           PIC X(01).
001600         88  HDC-IS-DEPRECATED       VALUE "Y".
001700     05  HDC-AGE-YEARS               PIC 9(02)V9(02).
001800     05  HDC-HAS-META-SW             PIC X(01).
001900         88  HDC-HAS-META            VALUE "Y".
002000     05  FILLER                      PIC X(02).
