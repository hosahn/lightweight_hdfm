000100******************************************************************
000200*    HDVULIN   -  EMBEDDED SBOM VULNERABILITY INPUT RECORD        *
000300*                                                                *
000400*    ONE RECORD PER FINDING CARRIED ON THE SBOM ITSELF, KEYED    *
000500*    BACK TO ITS OWNING COMPONENT BY HDV-COMP-REF.               *
000600******************************************************************
000700 01  HD-VULNERABILITY-REC.
000800     05  HDV-ID                      PIC X(20).
000900     05  HDV-COMP-REF                PIC X(40).
001000     05  HDV-CVSS-SCORE              PIC 9(02)V9(01).
001100     05  HDV-CVSS-VECTOR             PIC X(44).
001200     05  HDV-DESC                    PIC X(60).
