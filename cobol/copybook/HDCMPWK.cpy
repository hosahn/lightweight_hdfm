000100******************************************************************
000200*    HDCMPWK   -  ENRICHED COMPONENT WORK RECORD                  *
000300*                                                                *
000400*    THIS IS THE RECORD PASSED FORWARD BETWEEN THE THREE JOB     *
000500*    STEPS OF THE HDFM RUN -                                     *
000600*                                                                *
000700*       HDINGEST WRITES ONE WC-DETAIL-REC PER SURVIVING          *
000800*       COMPONENT, FINDINGS TABLE POPULATED FROM THE SBOM        *
000900*       AND THE EXTERNAL ADVISORY FEED, WC-TCS STILL ZERO.       *
001000*                                                                *
001100*       HDGRAPH REWRITES THE SAME FILE, WC-TCS FILLED IN FROM    *
001200*       THE DEPENDENCY GRAPH, AND APPENDS ONE WC-TRAILER-REC     *
001300*       CARRYING THE RUN'S MAXIMUM DEPENDENCY DEPTH FORWARD -    *
001400*       SAME TRAILER-RECORD TRICK THE DAILY CHARGES EDIT STEP    *
001500*       USES TO FORWARD RECORD COUNTS TO THE NEXT STEP.          *
001600*                                                                *
001700*       HDFMMAIN READS THE RESULT, SCORES EVERY FINDING AND      *
001800*       WRITES THE FINDINGS AND REPORT FILES.                    *
001900*                                                                *
002000*    CAPACITY - HD-MAX-FINDINGS (25) ROWS PER COMPONENT.  A      *
002100*    COMPONENT CARRYING MORE THAN 25 REPORTED FINDINGS IS NOT    *
002200*    EXPECTED IN THIS RUN'S DATA; EXCESS ROWS ARE DROPPED BY     *
002300*    HDINGEST PARAGRAPH 400-ATTACH-VULNS WITH A MESSAGE TO       *
002400*    SYSOUT, NOT AN ABEND.                                       *
002500*                                    CHANGED 03/14/99 TGD TKT4471*
002600******************************************************************
002700 01  HD-WORK-COMPONENT-REC.
002800     05  WC-RECORD-TYPE              PIC X(01).
002900         88  WC-DETAIL-REC           VALUE "D".
003000         88  WC-TRAILER-REC          VALUE "T".
003100
003200     05  WC-DETAIL-BODY.
003300         10  WC-REF                  PIC X(40).
003400         10  WC-NAME                 PIC X(30).
003500         10  WC-VERSION              PIC X(12).
003600         10  WC-SCOPE                PIC X(10).
003700             88  WC-SCOPE-REQUIRED   VALUE "required".
003800             88  WC-SCOPE-OPTIONAL   VALUE "optional".
003900         10  WC-DEPRECATED-SW        PIC X(01).
004000             88  WC-IS-DEPRECATED    VALUE "Y".
004100         10  WC-AGE-YEARS            PIC 9(02)V9(02).
004200         10  WC-HAS-META-SW          PIC X(01).
004300             88  WC-HAS-META         VALUE "Y".
004400         10  WC-MAINT-RISK           PIC 9V9(02).
004500*        NBR OF DEPENDS RECS WHERE THIS REF IS THE CHILD - SET   *
004600*        BY HDGRAPH PARAGRAPH 200-CALC-IN-DEGREE.
004700         10  WC-IN-DEGREE            PIC 9(05)     COMP.
004800         10  WC-TCS                  PIC 9V9(03).
004900         10  WC-VULN-COUNT           PIC 9(03)     COMP.
005000         10  WC-FINDING-TBL.
005100             15  WC-FINDING OCCURS 25 TIMES
005200                             INDEXED BY WC-FND-IDX.
005300                 20  WCF-VULN-ID         PIC X(20).
005400                 20  WCF-CVSS-SCORE      PIC 9(02)V9(01).
005500                 20  WCF-CVSS-VECTOR     PIC X(44).
005600                 20  WCF-DESC            PIC X(60).
005700                 20  WCF-SEVERITY        PIC 9V9(03).
005800                 20  WCF-PLACEHOLDER-SW  PIC X(01).
005900                     88  WCF-IS-PLACEHOLDER VALUE "Y".
006000         10  FILLER                  PIC X(20).
006100
006200*    TRAILER LAYOUT REDEFINES THE DETAIL BODY - SEE REMARKS      *
006300*    ABOVE.  WRITTEN ONCE, AS THE LAST RECORD OF THE FILE, BY    *
006400*    HDGRAPH PARAGRAPH 900-WRITE-TRAILER.
006500     05  WC-TRAILER-BODY REDEFINES WC-DETAIL-BODY.
006600         10  WC-MAX-DEPTH            PIC 9(03).
006700         10  WC-TRAILER-COMP-COUNT   PIC 9(05)     COMP.
006800         10  FILLER                  PIC X(3283).
