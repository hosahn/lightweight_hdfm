000100******************************************************************
000200*    HDADVIN   -  EXTERNAL RAW ADVISORY FEED INPUT RECORD         *
000300*                                                                *
000400*    OPTIONAL FEED OF ADVISORIES NOT ALREADY EMBEDDED ON THE     *
000500*    SBOM.  CARRIES ITS OWN ALIAS LIST AND THE TARGET COMPONENT  *
000600*    REFERENCE IT IS TO BE NORMALIZED AND ATTACHED TO - SEE      *
000700*    BUSINESS RULE U1-N IN HDINGEST PARAGRAPHS 500 THRU 560.     *
000800******************************************************************
000900 01  HD-RAW-ADVISORY-REC.
001000     05  HDA-ID                      PIC X(20).
001100     05  HDA-ALIAS-TBL.
001200         10  HDA-ALIAS               PIC X(20) OCCURS 4 TIMES.
001300     05  HDA-CVSS-VECTOR             PIC X(44).
001400     05  HDA-SEVERITY-TEXT           PIC X(10).
001500     05  HDA-SUMMARY                 PIC X(60).
001600     05  HDA-TARGET-REF              PIC X(40).
