000100******************************************************************
000200*    HDFNDOT   -  PRIORITIZED FINDING OUTPUT RECORD               *
000300*                                                                *
000400*    ONE RECORD PER SURVIVING FINDING, WRITTEN IN HDFM-SCORE     *
000500*    DESCENDING ORDER BY HDFMMAIN PARAGRAPH 750.  THE SAME       *
000600*    FIELDS DRIVE THE PRINTED DETAIL LINE (PARAGRAPH 840).       *
000700******************************************************************
000800 01  HD-FINDING-REC.
000900     05  FND-VULN-ID                 PIC X(20).
001000     05  FND-COMP-NAME               PIC X(30).
001100     05  FND-CVSS                    PIC 9(02)V9(01).
001200     05  FND-SEVERITY                PIC 9V9(03).
001300     05  FND-TCS                     PIC 9V9(03).
001400     05  FND-VEI                     PIC 9V9(03).
001500     05  FND-EPSS                    PIC 9V9(05).
001600     05  FND-KEV-SW                  PIC X(01).
001700         88  FND-IS-KEV              VALUE "Y".
001800     05  FND-EXPLOIT                 PIC 9V9(05).
001900     05  FND-HDFM                    PIC 9V9(03).
002000     05  FND-PRIORITY                PIC X(08).
002100     05  FILLER                      PIC X(10).
