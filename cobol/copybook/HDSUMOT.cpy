000100******************************************************************
000200*    HDSUMOT   -  RUN SUMMARY OUTPUT RECORD                       *
000300*                                                                *
000400*    WRITTEN ONCE PER RUN BY HDFMMAIN PARAGRAPH 700, AND ALSO    *
000500*    FORMATTED ONTO THE REPORT SUMMARY BLOCK (PARAGRAPH 820).    *
000600******************************************************************
000700 01  HD-SUMMARY-REC.
000800     05  SUM-TOTAL-COMP              PIC 9(05).
000900     05  SUM-TOTAL-VULN              PIC 9(05).
001000     05  SUM-CRITICAL                PIC 9(05).
001100     05  SUM-HUBS                    PIC 9(05).
001200     05  SUM-MAX-DEPTH               PIC 9(03).
001300     05  SUM-W-SEVERITY              PIC 9V9(04).
001400     05  SUM-W-TCS                   PIC 9V9(04).
001500     05  SUM-W-VEI                   PIC 9V9(04).
001600     05  SUM-W-EXPLOIT               PIC 9V9(04).
001700     05  FILLER                      PIC X(10).
