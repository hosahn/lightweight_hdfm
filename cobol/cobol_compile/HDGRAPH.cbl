000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  HDGRAPH.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 03/02/91.
000600 DATE-COMPILED. 03/02/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          STEP 2 OF THE HDFM VULNERABILITY PRIORITIZATION RUN.
001300*          READS THE DEPENDENCY EDGE FEED, COMPUTES TOPOLOGICAL
001400*          CRITICALITY (TCS) FOR EVERY COMPONENT ON THE STEP 1
001500*          WORK FILE, AND FINDS THE GRAPH'S MAXIMUM DEPENDENCY
001600*          DEPTH BY BREADTH-FIRST SEARCH FROM EVERY ROOT.
001700*
001800*          REWRITES THE WORK FILE WITH WC-TCS FILLED IN AND
001900*          APPENDS ONE TRAILER RECORD CARRYING THE MAX DEPTH
002000*          FORWARD TO HDFMMAIN - SAME BALANCING-RECORD TRICK
002100*          THE DAILY CHARGES SUITE USES TO FORWARD RECORD COUNTS.
002200*
002300               INPUT FILE            -   HDFM.DEPENDS
002400               INPUT FILE            -   HDFM.HDCMPWK (STEP 1)
002500               OUTPUT FILE PRODUCED  -   HDFM.HDCMPWK2 (STEP 2)
002600               DUMP FILE             -   SYSOUT
002700******************************************************************
002800*    CHANGE LOG
002900*    ----------
003000*    03/02/91  JS    ORIGINAL EQUIPMENT TABLE SEARCH UTILITY
003100*                    (PATSRCH), TABLE LOAD AND SEARCH OVER A
003200*                    QSAM WORK FILE.
003300*    07/19/93  AK    WIDENED THE EQUIPMENT TABLE TO 100 ROWS,
003400*                    WAS OVERFLOWING ON THE ICU WARD FEED.
003500*    02/11/96  MM    ADDED THE NOT-FOUND COUNTER FOR THE MONTHLY
003600*                    RECONCILIATION REPORT.
003700*    09/23/98  RFK   Y2K IMPACT REVIEW - NO DATE FIELDS IN THIS
003800*                    STEP, NO CHANGE REQUIRED.  SIGNED OFF.
003900*    03/14/99  TGD   HDFM PROJECT TICKET 4471 - RETIRED THE
004000*                    EQUIPMENT TABLE LOGIC, THIS STEP NOW OWNS
004100*                    THE DEPENDENCY GRAPH ANALYSIS FOR THE
004200*                    VULNERABILITY PRIORITIZATION RUN.
004300*    03/18/99  TGD   TKT4471 - ADDED THE BREADTH-FIRST SEARCH
004400*                    FOR MAXIMUM DEPENDENCY DEPTH (PARAGRAPHS
004500*                    280 AND 300), MODELED ON THE OLD LEVEL-BY-
004600*                    LEVEL WARD CENSUS WALK RETIRED LAST YEAR.
004700*    03/25/99  PLV   TKT4488 - NODE TABLE WAS COUNTING THE SAME
004800*                    REF TWICE WHEN IT APPEARED AS BOTH A PARENT
004900*                    AND A CHILD ON DIFFERENT EDGES - ADDED THE
005000*                    DEDUP SEARCH IN 160-ADD-ONE-NODE.
005100******************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-390.
005600 OBJECT-COMPUTER. IBM-390.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT SYSOUT
006200         ASSIGN TO UT-S-SYSOUT
006300         ORGANIZATION IS SEQUENTIAL.
006400
006500     SELECT DEPENDS
006600         ASSIGN TO UT-S-DEPENDS
006700         ACCESS MODE IS SEQUENTIAL
006800         FILE STATUS IS DFCODE.
006900
007000     SELECT HDCMPIN
007100         ASSIGN TO UT-S-HDCMPWK
007200         ACCESS MODE IS SEQUENTIAL
007300         FILE STATUS IS ICODE.
007400
007500     SELECT HDCMPOUT
007600         ASSIGN TO UT-S-HDCMPW2
007700         ACCESS MODE IS SEQUENTIAL
007800         FILE STATUS IS OCODE.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  SYSOUT
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 130 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS SYSOUT-REC.
008800 01  SYSOUT-REC                  PIC X(130).
008900
009000 FD  DEPENDS
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 80 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS HD-DEPENDENCY-REC-DATA.
009600 01  HD-DEPENDENCY-REC-DATA      PIC X(80).
009700
009800****** STEP 1 WORK FILE - WC-TCS STILL ZERO ON THE WAY IN.
009900 FD  HDCMPIN
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 3431 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS HD-WORK-IN-REC-DATA.
010500 01  HD-WORK-IN-REC-DATA         PIC X(3431).
010600
010700****** STEP 2 WORK FILE - WC-TCS FILLED IN, TRAILER APPENDED.
010800 FD  HDCMPOUT
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 3431 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS HD-WORK-OUT-REC-DATA.
011400 01  HD-WORK-OUT-REC-DATA        PIC X(3431).
011500
011600 WORKING-STORAGE SECTION.
011700 01  FILE-STATUS-CODES.
011800     05  DFCODE                  PIC X(02).
011900         88  NO-MORE-DEPENDS     VALUE "10".
012000     05  ICODE                   PIC X(02).
012100         88  NO-MORE-COMP-IN     VALUE "10".
012200     05  OCODE                   PIC X(02).
012300
012400 COPY HDCMPWK.
012500 COPY ABENDREC.
012600
012700 01  HD-CONTROLS.
012800     05  HD-MAX-EDGES            PIC 9(05) COMP VALUE 500.
012900     05  HD-MAX-COMPONENTS       PIC 9(05) COMP VALUE 200.
013000     05  HD-MAX-NODES            PIC 9(05) COMP VALUE 1000.
013100
013200 01  WS-EDGE-TABLE.
013300     05  TE-ENTRY OCCURS 500 TIMES INDEXED BY EDGE-IDX.
013400         10  TE-PARENT-REF       PIC X(40).
013500         10  TE-CHILD-REF        PIC X(40).
013600
013700 01  WS-NODE-TABLE.
013800     05  TN-ENTRY OCCURS 1000 TIMES INDEXED BY NODE-IDX.
013900         10  TN-REF              PIC X(40).
014000         10  TN-IS-CHILD-SW      PIC X(01) VALUE "N".
014100             88  TN-IS-CHILD     VALUE "Y".
014200         10  TN-IS-PARENT-SW     PIC X(01) VALUE "N".
014300             88  TN-IS-PARENT    VALUE "Y".
014400         10  TN-VISITED-SW       PIC X(01) VALUE "N".
014500             88  TN-VISITED      VALUE "Y".
014600         10  TN-DEPTH            PIC 9(03) COMP.
014700
014800 01  WS-BFS-QUEUE.
014900     05  TQ-ENTRY OCCURS 1000 TIMES INDEXED BY QUEUE-IDX.
015000         10  TQ-NODE-IDX         PIC 9(05) COMP.
015100
015200 01  WS-COMP-TABLE.
015300     05  TC-ENTRY OCCURS 200 TIMES INDEXED BY COMP-IDX.
015400         10  TC-REF              PIC X(40).
015500         10  TC-SCOPE            PIC X(10).
015600         10  TC-IN-DEGREE        PIC 9(05) COMP.
015700         10  TC-TCS              PIC 9V9(03).
015800         10  TC-RECORD-DATA      PIC X(3431).
015900
016200
016300 01  WORK-COUNTERS-AND-IDXS.
016400     05  EDGE-COUNT              PIC 9(05) COMP.
016500     05  NODE-COUNT              PIC 9(05) COMP.
016600     05  COMP-COUNT              PIC 9(05) COMP.
016700     05  QUEUE-FRONT             PIC 9(05) COMP.
016800     05  QUEUE-BACK              PIC 9(05) COMP.
016900     05  MAX-IN-DEGREE           PIC 9(05) COMP VALUE 1.
017000     05  MAX-DEPTH-FOUND         PIC 9(03) COMP VALUE 0.
017100     05  WK-SCAN-EDGE            PIC 9(05) COMP.
017200     05  WK-SCAN-NODE            PIC 9(05) COMP.
017300     05  WK-SCAN-COMP            PIC 9(05) COMP.
017400     05  WK-CHILD-NODE-IDX       PIC 9(05) COMP.
017500     05  WK-CURRENT-NODE-IDX     PIC 9(05) COMP.
017600     05  WK-CURRENT-DEPTH        PIC 9(03) COMP.
017700     05  WK-FOUND-SW             PIC X(01) VALUE "N".
017800         88  WK-NODE-FOUND       VALUE "Y".
017900     05  WK-NORM-DEGREE          PIC 9V9(05) COMP-3.
018000     05  WK-SCOPE-PRIORITY       PIC 9V9(05) COMP-3.
018100
018200*    ALTERNATE ZONED VIEWS KEPT SO A SYSOUT DUMP OF THE DEGREE    *
018210*    COUNTERS CAN BE READ OFF A HEX LISTING WITHOUT UNPACKING     *
018220*    THE COMP/COMP-3 BYTES.                                       *
018230 01  MAX-IN-DEGREE-ALT REDEFINES MAX-IN-DEGREE PIC 9(05).
018240 01  WK-NORM-DEGREE-ALT REDEFINES WK-NORM-DEGREE PIC 9V9(05).
018250 01  WK-SCOPE-PRIORITY-ALT REDEFINES WK-SCOPE-PRIORITY
018260                                 PIC 9V9(05).
018600
018700 PROCEDURE DIVISION.
018800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018900     PERFORM 050-LOAD-DEPENDS-TABLE THRU 050-EXIT
019000         VARYING EDGE-IDX FROM 1 BY 1 UNTIL NO-MORE-DEPENDS.
019100     PERFORM 100-LOAD-COMPONENT-TABLE THRU 100-EXIT
019200         VARYING COMP-IDX FROM 1 BY 1 UNTIL NO-MORE-COMP-IN.
019300     IF COMP-COUNT = ZERO
019400         MOVE "EMPTY WORK FILE FROM HDINGEST" TO ABEND-REASON
019500         GO TO 1000-ABEND-RTN.
019600
019700     PERFORM 200-CALC-IN-DEGREE THRU 200-EXIT.
019800     PERFORM 250-CALC-TCS-ALL THRU 250-EXIT.
019900     PERFORM 280-FIND-ROOTS THRU 280-EXIT.
020000     PERFORM 300-CALC-MAX-DEPTH THRU 300-EXIT.
020100     PERFORM 600-REWRITE-COMPONENTS THRU 600-EXIT.
020200     PERFORM 900-WRITE-TRAILER THRU 900-EXIT.
020300     PERFORM 999-CLEANUP THRU 999-EXIT.
020400     MOVE +0 TO RETURN-CODE.
020500     GOBACK.
020600
020700 000-HOUSEKEEPING.
020800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020900     DISPLAY "******** BEGIN JOB HDGRAPH ********".
021000     INITIALIZE WORK-COUNTERS-AND-IDXS.
021100     MOVE 1 TO MAX-IN-DEGREE.
021200     OPEN INPUT DEPENDS, HDCMPIN.
021300     OPEN OUTPUT HDCMPOUT, SYSOUT.
021400 000-EXIT.
021500     EXIT.
021600
021700 050-LOAD-DEPENDS-TABLE.
021800*    BULK-LOAD THE EDGE FEED AND THE NODE TABLE IN ONE PASS,      *
021900*    PATSRCH HOUSE STYLE - THE READ LIVES RIGHT HERE IN THE LOAD  *
022000*    PARAGRAPH INSTEAD OF A SEPARATE READ ROUTINE.                *
022100     READ DEPENDS INTO HD-DEPENDENCY-REC
022200         AT END
022300         MOVE "10" TO DFCODE
022400         GO TO 050-EXIT
022500     END-READ.
022600     MOVE HDD-PARENT-REF TO TE-PARENT-REF(EDGE-IDX).
022700     MOVE HDD-CHILD-REF  TO TE-CHILD-REF(EDGE-IDX).
022800     ADD +1 TO EDGE-COUNT.
022900     PERFORM 160-ADD-ONE-NODE THRU 160-EXIT.
023000 050-EXIT.
023100     EXIT.
023200
023300 100-LOAD-COMPONENT-TABLE.
023400     READ HDCMPIN INTO HD-WORK-COMPONENT-REC
023500         AT END
023600         MOVE "10" TO ICODE
023700         GO TO 100-EXIT
023800     END-READ.
023900     IF NOT WC-DETAIL-REC
024000         GO TO 100-EXIT.
024100     ADD +1 TO COMP-COUNT.
024200     MOVE WC-REF   TO TC-REF(COMP-IDX).
024300     MOVE WC-SCOPE TO TC-SCOPE(COMP-IDX).
024400     MOVE ZERO     TO TC-IN-DEGREE(COMP-IDX), TC-TCS(COMP-IDX).
024500     MOVE HD-WORK-COMPONENT-REC TO TC-RECORD-DATA(COMP-IDX).
024600 100-EXIT.
024700     EXIT.
024800
024900 160-ADD-ONE-NODE.
025000*    REGISTER THE PARENT AND CHILD REF OF ONE EDGE IN THE NODE    *
025100*    TABLE, DEDUPED AGAINST EVERY NODE ALREADY SEEN.              *
025200     PERFORM 170-FIND-OR-ADD-PARENT THRU 170-EXIT.
025300     PERFORM 180-FIND-OR-ADD-CHILD THRU 180-EXIT.
025400 160-EXIT.
025500     EXIT.
025600
025700 170-FIND-OR-ADD-PARENT.
025800     MOVE "N" TO WK-FOUND-SW.
025900     MOVE ZERO TO WK-SCAN-NODE.
026000     PERFORM 175-SCAN-NODE-FOR-PARENT THRU 175-EXIT
026100         VARYING WK-SCAN-NODE FROM 1 BY 1
026200             UNTIL WK-SCAN-NODE > NODE-COUNT
026300                OR WK-NODE-FOUND.
026400     IF NOT WK-NODE-FOUND
026500         ADD +1 TO NODE-COUNT
026600         MOVE TE-PARENT-REF(EDGE-IDX) TO TN-REF(NODE-COUNT)
026700         SET WK-SCAN-NODE TO NODE-COUNT.
026800     SET NODE-IDX TO WK-SCAN-NODE.
026900     MOVE "Y" TO TN-IS-PARENT-SW(NODE-IDX).
027000 170-EXIT.
027100     EXIT.
027200
027300 175-SCAN-NODE-FOR-PARENT.
027400     IF TN-REF(WK-SCAN-NODE) = TE-PARENT-REF(EDGE-IDX)
027500         MOVE "Y" TO WK-FOUND-SW.
027600 175-EXIT.
027700     EXIT.
027800
027900 180-FIND-OR-ADD-CHILD.
028000     MOVE "N" TO WK-FOUND-SW.
028100     MOVE ZERO TO WK-SCAN-NODE.
028200     PERFORM 185-SCAN-NODE-FOR-CHILD THRU 185-EXIT
028300         VARYING WK-SCAN-NODE FROM 1 BY 1
028400             UNTIL WK-SCAN-NODE > NODE-COUNT
028500                OR WK-NODE-FOUND.
028600     IF NOT WK-NODE-FOUND
028700         ADD +1 TO NODE-COUNT
028800         MOVE TE-CHILD-REF(EDGE-IDX) TO TN-REF(NODE-COUNT)
028900         SET WK-SCAN-NODE TO NODE-COUNT.
029000     SET NODE-IDX TO WK-SCAN-NODE.
029100     MOVE "Y" TO TN-IS-CHILD-SW(NODE-IDX).
029200 180-EXIT.
029300     EXIT.
029400
029500 185-SCAN-NODE-FOR-CHILD.
029600     IF TN-REF(WK-SCAN-NODE) = TE-CHILD-REF(EDGE-IDX)
029700         MOVE "Y" TO WK-FOUND-SW.
029800 185-EXIT.
029900     EXIT.
030000
030100 200-CALC-IN-DEGREE.
030200*    RULE U2-T, LINE 1 - IN-DEGREE(C) = COUNT OF DEPENDENCY       *
030300*    RECORDS WHOSE CHILD REF = C'S REF.                           *
030400     MOVE "200-CALC-IN-DEGREE" TO PARA-NAME.
030500     IF COMP-COUNT = ZERO
030600         GO TO 200-EXIT.
030700     PERFORM 210-CALC-ONE-COMP-DEGREE THRU 210-EXIT
030800         VARYING COMP-IDX FROM 1 BY 1 UNTIL COMP-IDX > COMP-COUNT.
030900 200-EXIT.
031000     EXIT.
031100
031200 210-CALC-ONE-COMP-DEGREE.
031300     MOVE ZERO TO TC-IN-DEGREE(COMP-IDX).
031400     IF EDGE-COUNT = ZERO
031500         GO TO 210-EXIT.
031520     PERFORM 220-TEST-ONE-EDGE THRU 220-EXIT
031600         VARYING EDGE-IDX FROM 1 BY 1 UNTIL EDGE-IDX > EDGE-COUNT.
031700     IF TC-IN-DEGREE(COMP-IDX) > MAX-IN-DEGREE
031800         MOVE TC-IN-DEGREE(COMP-IDX) TO MAX-IN-DEGREE.
031850 210-EXIT.
031900     EXIT.
032000
032100 220-TEST-ONE-EDGE.
032200     IF TE-CHILD-REF(EDGE-IDX) = TC-REF(COMP-IDX)
032300         ADD +1 TO TC-IN-DEGREE(COMP-IDX).
032400 220-EXIT.
032500     EXIT.
032600
032700 250-CALC-TCS-ALL.
032800*    RULE U2-T, LINES 2-4 - NORMALIZE AGAINST THE MAX IN-DEGREE,  *
032900*    BLEND WITH THE SCOPE PRIORITY, AVERAGE THE TWO.              *
033000     MOVE "250-CALC-TCS-ALL" TO PARA-NAME.
033100     IF COMP-COUNT = ZERO
033200         GO TO 250-EXIT.
033300     PERFORM 260-CALC-ONE-TCS THRU 260-EXIT
033400         VARYING COMP-IDX FROM 1 BY 1 UNTIL COMP-IDX > COMP-COUNT.
033500 250-EXIT.
033600     EXIT.
033700
033800 260-CALC-ONE-TCS.
033900     COMPUTE WK-NORM-DEGREE ROUNDED =
034000         TC-IN-DEGREE(COMP-IDX) / MAX-IN-DEGREE.
034100     IF TC-SCOPE(COMP-IDX) = "required"
034200         MOVE 1.0 TO WK-SCOPE-PRIORITY
034300     ELSE IF TC-SCOPE(COMP-IDX) = "optional"
034400         MOVE 0.5 TO WK-SCOPE-PRIORITY
034500     ELSE
034600         MOVE 0.6 TO WK-SCOPE-PRIORITY.
034700     COMPUTE TC-TCS(COMP-IDX) ROUNDED =
034800         (WK-NORM-DEGREE + WK-SCOPE-PRIORITY) / 2.
034900 260-EXIT.
035000     EXIT.
035100
035200 280-FIND-ROOTS.
035300*    RULE U2-D - A ROOT IS A GRAPH NODE THAT APPEARS AS A PARENT  *
035400*    BUT NEVER AS A CHILD.  SEED THE BFS QUEUE WITH EVERY ROOT AT *
035500*    DEPTH ZERO.                                                  *
035600     MOVE "280-FIND-ROOTS" TO PARA-NAME.
035700     MOVE ZERO TO QUEUE-FRONT, QUEUE-BACK.
035800     IF NODE-COUNT = ZERO
035900         GO TO 280-EXIT.
036000     PERFORM 285-TEST-ONE-NODE THRU 285-EXIT
036100         VARYING NODE-IDX FROM 1 BY 1 UNTIL NODE-IDX > NODE-COUNT.
036200 280-EXIT.
036300     EXIT.
036400
036500 285-TEST-ONE-NODE.
036600     IF TN-IS-PARENT(NODE-IDX) AND NOT TN-IS-CHILD(NODE-IDX)
036700         MOVE "Y" TO TN-VISITED-SW(NODE-IDX)
036800         MOVE ZERO TO TN-DEPTH(NODE-IDX)
036900         ADD +1 TO QUEUE-BACK
037000         SET QUEUE-IDX TO QUEUE-BACK
037100         MOVE NODE-IDX TO TQ-NODE-IDX(QUEUE-IDX).
037200 285-EXIT.
037300     EXIT.
037400
037500 300-CALC-MAX-DEPTH.
037600*    RULE U2-D - BREADTH-FIRST WALK OF THE QUEUE SEEDED ABOVE.    *
037700*    EVERY NODE IS ENQUEUED AT MOST ONCE, SO THE QUEUE POINTER    *
037800*    WALK TERMINATES WITHIN HD-MAX-NODES STEPS.                   *
037900     MOVE "300-CALC-MAX-DEPTH" TO PARA-NAME.
038000     MOVE ZERO TO MAX-DEPTH-FOUND.
038100     PERFORM 310-POP-ONE-NODE THRU 310-EXIT
038200         UNTIL QUEUE-FRONT NOT < QUEUE-BACK.
038300 300-EXIT.
038400     EXIT.
038500
038600 310-POP-ONE-NODE.
038700     ADD +1 TO QUEUE-FRONT.
038800     SET QUEUE-IDX TO QUEUE-FRONT.
038900     SET NODE-IDX TO TQ-NODE-IDX(QUEUE-IDX).
039000     SET WK-CURRENT-NODE-IDX TO NODE-IDX.
039100     MOVE TN-DEPTH(NODE-IDX) TO WK-CURRENT-DEPTH.
039200     IF WK-CURRENT-DEPTH > MAX-DEPTH-FOUND
039300         MOVE WK-CURRENT-DEPTH TO MAX-DEPTH-FOUND.
039400     IF EDGE-COUNT = ZERO
039500         GO TO 310-EXIT.
039550     PERFORM 320-FOLLOW-ONE-EDGE THRU 320-EXIT
039600         VARYING EDGE-IDX FROM 1 BY 1 UNTIL EDGE-IDX > EDGE-COUNT.
039700 310-EXIT.
039800     EXIT.
039900
040000 320-FOLLOW-ONE-EDGE.
040100     SET NODE-IDX TO WK-CURRENT-NODE-IDX.
040200     IF TE-PARENT-REF(EDGE-IDX) NOT = TN-REF(NODE-IDX)
040300         GO TO 320-EXIT.
040400
040500     MOVE "N" TO WK-FOUND-SW.
040600     PERFORM 330-MATCH-CHILD-NODE THRU 330-EXIT
040700         VARYING WK-SCAN-NODE FROM 1 BY 1
040800             UNTIL WK-SCAN-NODE > NODE-COUNT
040900                OR WK-NODE-FOUND.
041000     IF NOT WK-NODE-FOUND
041100         GO TO 320-EXIT.
041200
041300     SET NODE-IDX TO WK-CHILD-NODE-IDX.
041400     IF TN-VISITED(NODE-IDX)
041500         GO TO 320-EXIT.
041600
041700     MOVE "Y" TO TN-VISITED-SW(NODE-IDX).
041800     COMPUTE TN-DEPTH(NODE-IDX) = WK-CURRENT-DEPTH + 1.
041900     ADD +1 TO QUEUE-BACK.
042000     SET QUEUE-IDX TO QUEUE-BACK.
042100     MOVE NODE-IDX TO TQ-NODE-IDX(QUEUE-IDX).
042200 320-EXIT.
042300     EXIT.
042400
042500 330-MATCH-CHILD-NODE.
042600     IF TN-REF(WK-SCAN-NODE) = TE-CHILD-REF(EDGE-IDX)
042700         MOVE "Y" TO WK-FOUND-SW
042800         MOVE WK-SCAN-NODE TO WK-CHILD-NODE-IDX.
042900 330-EXIT.
043000     EXIT.
043100
043200 600-REWRITE-COMPONENTS.
043300     MOVE "600-REWRITE-COMPONENTS" TO PARA-NAME.
043400     IF COMP-COUNT = ZERO
043500         GO TO 600-EXIT.
043600     PERFORM 610-REWRITE-ONE-COMPONENT THRU 610-EXIT
043700         VARYING COMP-IDX FROM 1 BY 1 UNTIL COMP-IDX > COMP-COUNT.
043800 600-EXIT.
043900     EXIT.
044000
044100 610-REWRITE-ONE-COMPONENT.
044200     MOVE TC-RECORD-DATA(COMP-IDX) TO HD-WORK-COMPONENT-REC.
044300     MOVE TC-TCS(COMP-IDX) TO WC-TCS.
044400     MOVE TC-IN-DEGREE(COMP-IDX) TO WC-IN-DEGREE.
044500     WRITE HD-WORK-OUT-REC-DATA FROM HD-WORK-COMPONENT-REC.
044600 610-EXIT.
044700     EXIT.
044800
044900 900-WRITE-TRAILER.
045000*    DALYEDIT-STYLE TRAILER RECORD - CARRIES THE MAX DEPTH AND    *
045100*    THE COMPONENT COUNT FORWARD TO HDFMMAIN AS THE LAST RECORD   *
045200*    ON THE WORK FILE.                                            *
045300     MOVE "900-WRITE-TRAILER" TO PARA-NAME.
045400     INITIALIZE HD-WORK-COMPONENT-REC.
045500     MOVE "T" TO WC-RECORD-TYPE.
045600     MOVE MAX-DEPTH-FOUND TO WC-MAX-DEPTH.
045700     MOVE COMP-COUNT TO WC-TRAILER-COMP-COUNT.
045800     WRITE HD-WORK-OUT-REC-DATA FROM HD-WORK-COMPONENT-REC.
045900 900-EXIT.
046000     EXIT.
046100
046200 999-CLEANUP.
046300     MOVE "999-CLEANUP" TO PARA-NAME.
046400     CLOSE DEPENDS, HDCMPIN, HDCMPOUT, SYSOUT.
046500     DISPLAY "** DEPENDENCY EDGES READ **".
046600     DISPLAY EDGE-COUNT.
046700     DISPLAY "** GRAPH NODES **".
046800     DISPLAY NODE-COUNT.
046900     DISPLAY "** COMPONENTS REWRITTEN **".
047000     DISPLAY COMP-COUNT.
047100     DISPLAY "** MAXIMUM DEPENDENCY DEPTH **".
047200     DISPLAY MAX-DEPTH-FOUND.
047300     DISPLAY "******** NORMAL END OF JOB HDGRAPH ********".
047400 999-EXIT.
047500     EXIT.
047600
047700 1000-ABEND-RTN.
047800     WRITE SYSOUT-REC FROM ABEND-REC.
047900     CLOSE DEPENDS, HDCMPIN, HDCMPOUT, SYSOUT.
048000     DISPLAY "*** ABNORMAL END OF JOB - HDGRAPH ***" UPON CONSOLE.
048100     DIVIDE ZERO-VAL INTO ONE-VAL.
