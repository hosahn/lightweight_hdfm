000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  HDFMMAIN.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 01/23/88.
000600 DATE-COMPILED. 01/23/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          STEP 3 (FINAL) OF THE HDFM VULNERABILITY PRIORITIZATION
001300*          RUN.  READS THE STEP 2 WORK FILE (TCS ALREADY FILLED IN
001400*          BY HDGRAPH) AND THE THREAT INTELLIGENCE FEED, BUILDS ONE
001500*          FINDING PER COMPONENT VULNERABILITY (OR A PLACEHOLDER
001600*          FINDING FOR A COMPONENT THAT HAS NONE), SCORES EVERY
001700*          FINDING WITH THE HDFM MODEL, KEEPS ONLY THE BEST FINDING
001800*          PER COMPONENT NAME, SORTS DESCENDING, ASSIGNS A DYNAMIC
001900*          QUANTILE PRIORITY, AND WRITES THE FINDINGS FILE AND THE
002000*          PRINTED PRIORITIZATION REPORT.
002100*
002200*          THE ENTROPY-WEIGHT AND SCORING ARITHMETIC ITSELF LIVES
002300*          IN HDFMCALC (CALLED BELOW) - THIS STEP OWNS THE RECORD
002400*          FLOW, THE PER-COMPONENT REDUCTION, THE SORT, AND THE
002500*          QUANTILE PRIORITY CUTOFFS.
002600*
002700*              INPUT FILE            -   HDFM.HDCMPWK2 (STEP 2)
002800*              INPUT FILE            -   HDFM.THREATINTEL
002900*              OUTPUT FILE PRODUCED  -   HDFM.FINDINGS
003000*              OUTPUT FILE PRODUCED  -   HDFM.HDFMRPT (PRINT)
003100*              DUMP FILE             -   SYSOUT
003200******************************************************************
003300*    CHANGE LOG
003400*    ----------
003500*    01/23/88  JS    ORIGINAL PATLIST PATIENT TREATMENT AND CHARGES
003600*                    DETAIL REPORT.
003700*    05/02/88  JS    ADDED THE 45-LINE PAGE-BREAK, FORMS GROUP WAS
003800*                    RUNNING THE LISTING OFF THE BOTTOM OF THE FORM.
003900*    11/14/90  MM    CORRECTED AN EQUIPMENT SUBTOTAL ROUNDING BUG ON
004000*                    THE DAILY CHARGE DETAIL LINE.
004100*    02/11/96  MM    WIDENED A NAME COLUMN THAT WAS TRUNCATING ON
004200*                    THE REHAB WARD FEED.
004300*    09/23/98  RFK   Y2K IMPACT REVIEW - REPORT HEADING DATE WIDENED
004400*                    TO A 4-DIGIT YEAR.  SIGNED OFF.
004500*    03/14/99  TGD   HDFM PROJECT TICKET 4471 - RETIRED THE PATIENT
004600*                    TREATMENT REPORT LOGIC, THIS SLOT NOW HOUSES
004700*                    STEP 3 OF THE VULNERABILITY PRIORITIZATION RUN -
004800*                    FINDING BUILD, SCORING, REDUCTION, AND THE
004900*                    PRINTED FINDINGS REPORT.
005000*    03/22/99  TGD   TKT4471 - ADDED THE ENTROPY-WEIGHT CALCULATION
005100*                    (PARAGRAPHS 650-654), CALLS THE NEW HDFMLOGN
005200*                    LOG PRIMITIVE ONCE PER METRIC COLUMN.
005300*    03/24/99  PLV   TKT4471 - ADDED THE MEDIAN EPSS DIAGNOSTIC
005400*                    (RULE U3-M) - A SCRATCH COPY OF THE EPSS LIST
005500*                    IS BUBBLE-SORTED, NOT WRITTEN TO ANY FILE.
005600*    03/29/99  TGD   TKT4488 - ADDED THE PER-COMPONENT-NAME
005700*                    REDUCTION PASS - THE FIRST PILOT RUN WAS
005800*                    SHOWING DUPLICATE COMPONENT ROWS ON THE REPORT.
005900*    04/05/99  PLV   TKT4488 - ADDED THE DESCENDING SORT OF THE
006000*                    SURVIVING FINDINGS (PARAGRAPHS 400/410/415) -
006100*                    SAME COMPARE-AND-SWAP IDIOM AS THE EPSS MEDIAN
006200*                    SCRATCH SORT AT PARAGRAPH 667, NO SORT VERB.
006300*    04/09/99  TGD   TKT4501 - ADDED THE DYNAMIC QUANTILE PRIORITY
006400*                    THRESHOLDS (RULE U4-Q), REPLACES THE FLAT
006500*                    CUTOFFS FROM THE FIRST PILOT.
006600*    04/12/99  PLV   TKT4501 - THE PERCENTILE LOOKUP NOW WALKS THE
006700*                    SURVIVING-FINDING TABLE DIRECTLY SINCE PARAGRAPH
006800*                    400 ALREADY LEAVES IT DESCENDING - DROPPED THE
006900*                    SEPARATE RISKY-SCORE ARRAY AND ITS OWN SORT PASS.
007000*    08/30/01  RFK   TKT5120 - CLOSE THE THREAT-INTEL FILE EVEN WHEN
007100*                    IT IS EMPTY, WAS LEAVING THE DD ALLOCATED OPEN
007200*                    ON A ZERO-ROW FEED.
007300******************************************************************
007400
007500 ENVIRONMENT DIVISION.
007600 CONFIGURATION SECTION.
007700 SOURCE-COMPUTER. IBM-390.
007800 OBJECT-COMPUTER. IBM-390.
007900 SPECIAL-NAMES.
008000     C01 IS NEXT-PAGE.
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300     SELECT SYSOUT
008400         ASSIGN TO UT-S-SYSOUT
008500         ORGANIZATION IS SEQUENTIAL.
008600
008700     SELECT HDFMRPT
008800         ASSIGN TO UT-S-HDFMRPT
008900         ACCESS MODE IS SEQUENTIAL
009000         FILE STATUS IS RCODE.
009100
009200     SELECT HDCMPIN
009300         ASSIGN TO UT-S-HDCMPW2
009400         ACCESS MODE IS SEQUENTIAL
009500         FILE STATUS IS ICODE.
009600
009700     SELECT THRNTEL
009800         ASSIGN TO UT-S-THRNTEL
009900         ACCESS MODE IS SEQUENTIAL
010000         FILE STATUS IS TCODE.
010100
010200     SELECT FINDINGS
010300         ASSIGN TO UT-S-FINDNGS
010400         ACCESS MODE IS SEQUENTIAL
010500         FILE STATUS IS FCODE.
010600
011000 DATA DIVISION.
011100 FILE SECTION.
011200 FD  SYSOUT
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 130 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS SYSOUT-REC.
011800 01  SYSOUT-REC                  PIC X(130).
011900
012000 FD  HDFMRPT
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 132 CHARACTERS
012400     BLOCK CONTAINS 0 RECORDS
012500     DATA RECORD IS RPT-REC.
012600 01  RPT-REC                     PIC X(132).
012700
012800****** STEP 2 WORK FILE - WC-TCS ALREADY FILLED IN BY HDGRAPH.
012900 FD  HDCMPIN
013000     RECORDING MODE IS F
013100     LABEL RECORDS ARE STANDARD
013200     RECORD CONTAINS 3431 CHARACTERS
013300     BLOCK CONTAINS 0 RECORDS
013400     DATA RECORD IS HD-WORK-IN-REC-DATA.
013500 01  HD-WORK-IN-REC-DATA         PIC X(3431).
013600
013700 FD  THRNTEL
013800     RECORDING MODE IS F
013900     LABEL RECORDS ARE STANDARD
014000     RECORD CONTAINS 27 CHARACTERS
014100     BLOCK CONTAINS 0 RECORDS
014200     DATA RECORD IS HD-THREAT-INTEL-REC-DATA.
014300 01  HD-THREAT-INTEL-REC-DATA    PIC X(27).
014400
014500 FD  FINDINGS
014600     RECORDING MODE IS F
014700     LABEL RECORDS ARE STANDARD
014800     RECORD CONTAINS 100 CHARACTERS
014900     BLOCK CONTAINS 0 RECORDS
015000     DATA RECORD IS HD-FINDING-REC-DATA.
015100 01  HD-FINDING-REC-DATA         PIC X(100).
015200
016000 WORKING-STORAGE SECTION.
016100 01  FILE-STATUS-CODES.
016200     05  RCODE                   PIC X(02).
016300     05  ICODE                   PIC X(02).
016400         88  NO-MORE-COMP-IN     VALUE "10".
016500     05  TCODE                   PIC X(02).
016600         88  NO-MORE-TINTEL      VALUE "10".
016700     05  FCODE                   PIC X(02).
016800
016900 COPY HDCMPWK.
017000 COPY HDTHRIN.
017100 COPY HDFNDOT.
017200 COPY HDSUMOT.
017300 COPY ABENDREC.
017400
017500 01  HD-CONTROLS.
017600     05  HD-MAX-FINDING-ROWS     PIC 9(05) COMP VALUE 2000.
017700     05  HD-MAX-SURVIVING        PIC 9(05) COMP VALUE 200.
017800     05  HD-MAX-TINTEL           PIC 9(05) COMP VALUE 200.
017900
018000 01  WS-TINTEL-TABLE.
018100     05  MT-ENTRY OCCURS 200 TIMES INDEXED BY MT-IDX.
018200         10  MT-VULN-ID          PIC X(20).
018300         10  MT-EPSS             PIC 9V9(05).
018400         10  MT-KEV-SW           PIC X(01).
018500             88  MT-IS-KEV       VALUE "Y".
018600
018700*    THE WORKING LIST BUILT BY PARAGRAPH 100 - ONE ROW PER COMPONENT
018800*    VULNERABILITY (OR ONE PLACEHOLDER ROW FOR A CLEAN COMPONENT).
018900*    FIELDS CARRY 5 DECIMAL PLACES INTERNALLY PER THE SHOP'S MINIMUM
019000*    WORKING-PRECISION RULE FOR THIS SCORING RUN - TRUNCATED TO THE
019100*    FINDING RECORD'S 3/5 DECIMAL OUTPUT WIDTH ONLY AT PARAGRAPH 755.
019200 01  WS-FINDING-TABLE.
019300     05  MF-ENTRY OCCURS 2000 TIMES INDEXED BY MF-IDX.
019400         10  MF-VULN-ID          PIC X(20).
019500         10  MF-COMP-NAME        PIC X(30).
019600         10  MF-CVSS             PIC 9(02)V9(01).
019700         10  MF-SEVERITY         PIC 9V9(05).
019800         10  MF-TCS              PIC 9V9(05).
019900         10  MF-VEI              PIC 9V9(05).
020000         10  MF-EPSS             PIC 9V9(05).
020100         10  MF-KEV-SW           PIC X(01).
020200             88  MF-IS-KEV       VALUE "Y".
020300         10  MF-EXPLOIT          PIC 9V9(05).
020400         10  MF-HDFM             PIC 9V9(05).
020500         10  MF-PRIORITY         PIC X(08).
020600
020700*    SURVIVING FINDINGS AFTER THE PER-COMPONENT-NAME REDUCTION PASS
020800*    (PARAGRAPH 350) - SAME LAYOUT AS WS-FINDING-TABLE SO A GROUP
020900*    MOVE CARRIES A ROW ACROSS WITHOUT A FIELD-BY-FIELD COPY.
021000 01  WS-SURVIVING-TABLE.
021100     05  SV-ENTRY OCCURS 200 TIMES INDEXED BY SV-IDX.
021200         10  SV-VULN-ID          PIC X(20).
021300         10  SV-COMP-NAME        PIC X(30).
021400         10  SV-CVSS             PIC 9(02)V9(01).
021500         10  SV-SEVERITY         PIC 9V9(05).
021600         10  SV-TCS              PIC 9V9(05).
021700         10  SV-VEI              PIC 9V9(05).
021800         10  SV-EPSS             PIC 9V9(05).
021900         10  SV-KEV-SW           PIC X(01).
022000             88  SV-IS-KEV       VALUE "Y".
022100         10  SV-EXPLOIT          PIC 9V9(05).
022200         10  SV-HDFM             PIC 9V9(05).
022300         10  SV-PRIORITY         PIC X(08).
022400
022500*    ONE ROW PER DISTINCT COMPONENT NAME SEEN SO FAR, USED ONLY
022600*    WHILE PARAGRAPH 350 IS RUNNING - KN-BEST-IDX POINTS BACK INTO
022700*    WS-FINDING-TABLE AT THE BEST-SCORING ROW FOR THAT NAME.
022800 01  WS-KEPT-TABLE.
022900     05  KN-ENTRY OCCURS 200 TIMES INDEXED BY KN-IDX.
023000         10  KN-NAME             PIC X(30).
023100         10  KN-BEST-IDX         PIC 9(05) COMP.
023200
023300*    SCRATCH COPY OF THE WORKING LIST'S EPSS COLUMN, BUBBLE-SORTED
023400*    ASCENDING BY PARAGRAPH 665 SO PARAGRAPH 668 CAN PICK THE
023500*    MEDIAN WITHOUT AN INTRINSIC FUNCTION.
023600 01  WS-EPSS-SORTED.
023700     05  ES-ENTRY OCCURS 2000 TIMES INDEXED BY ES-IDX.
023800         10  ES-VALUE            PIC 9V9(05) COMP-3.
023900
024000*    LOCAL CALL-LINKAGE WORK AREA FOR HDFMCALC - LAID OUT FIELD FOR
024100*    FIELD TO MATCH HDFM-CALC-REC IN THAT PROGRAM'S LINKAGE SECTION,
024200*    PATSRCH HOUSE STYLE (SEE CLCLBCST CALL IN THE OLD COST SUITE).
024300 01  WK-CALC-REC.
024400     05  WK-CALC-FUNCTION-SW     PIC X(01).
024500     05  WK-CALC-CVSS-VECTOR     PIC X(44).
024600     05  WK-CALC-CVSS-SCORE      PIC 9(02)V9(01).
024700     05  WK-CALC-SEVERITY        PIC 9V9(05).
024800     05  WK-CALC-TCS             PIC 9V9(05).
024900     05  WK-CALC-VEI             PIC 9V9(05).
025000     05  WK-CALC-EPSS            PIC 9V9(05).
025100     05  WK-CALC-KEV-SW          PIC X(01).
025200     05  WK-CALC-EXPLOIT         PIC 9V9(05).
025300     05  WK-CALC-W-SEVERITY      PIC 9V9(05).
025400     05  WK-CALC-W-TCS           PIC 9V9(05).
025500     05  WK-CALC-W-VEI           PIC 9V9(05).
025600     05  WK-CALC-W-EXPLOIT       PIC 9V9(05).
025700     05  WK-CALC-HDFM-SCORE      PIC 9V9(05).
025800     05  WK-CALC-PRIORITY        PIC X(08).
025900 01  WK-CALC-RETURN-CD           PIC 9(04) COMP.
026000
026100 01  WORK-COUNTERS-AND-IDXS.
026200     05  COMP-COUNT              PIC 9(05) COMP.
026250     05  TINTEL-COUNT            PIC 9(05) COMP.
026300     05  FINDING-COUNT           PIC 9(05) COMP.
026400     05  KEPT-COUNT              PIC 9(05) COMP.
026500     05  SURVIVING-COUNT         PIC 9(05) COMP.
026600     05  HUB-COUNT               PIC 9(05) COMP.
026700     05  CRITICAL-COUNT          PIC 9(05) COMP.
026800     05  MAX-DEPTH-FOUND         PIC 9(03) COMP.
026900     05  WK-FINDING-SUB          PIC 9(05) COMP.
027000     05  WK-SCAN-IDX             PIC 9(05) COMP.
027100     05  WK-FOUND-SW             PIC X(01) VALUE "N".
027200         88  WK-NAME-FOUND       VALUE "Y".
027300     05  WK-TINTEL-FOUND-SW      PIC X(01) VALUE "N".
027400         88  WK-TINTEL-FOUND     VALUE "Y".
027500     05  WK-LN-ARG               PIC S9(5)V9(5) COMP-3.
027600     05  WK-LN-RESULT            PIC S9(5)V9(5) COMP-3.
027700     05  WK-LN-RETURN-CD         PIC 9(04) COMP.
027800     05  WK-LN-M                 PIC 9V9(05) COMP-3.
027900     05  WK-K-FACTOR             PIC 9V9(05) COMP-3.
028000     05  WK-COL-SUM              PIC 9(03)V9(05) COMP-3.
028100     05  WK-COL-ENTROPY          PIC S9(03)V9(05) COMP-3.
028200     05  WK-RAW-W-SEVERITY       PIC 9V9(05) COMP-3.
028300     05  WK-RAW-W-TCS            PIC 9V9(05) COMP-3.
028400     05  WK-RAW-W-VEI            PIC 9V9(05) COMP-3.
028500     05  WK-RAW-W-EXPLOIT        PIC 9V9(05) COMP-3.
028600     05  WK-TOTAL-RAW-W          PIC 9V9(05) COMP-3.
028700     05  WS-W-SEVERITY           PIC 9V9(05) COMP-3.
028800     05  WS-W-TCS                PIC 9V9(05) COMP-3.
028900     05  WS-W-VEI                PIC 9V9(05) COMP-3.
029000     05  WS-W-EXPLOIT            PIC 9V9(05) COMP-3.
029100     05  WK-PROB                 PIC 9V9(05) COMP-3.
029200     05  WK-LN-PROB-ARG          PIC S9(5)V9(5) COMP-3.
029300     05  WK-LN-PROB-RESULT       PIC S9(5)V9(5) COMP-3.
029400     05  WK-ENTROPY-TERM         PIC S9(03)V9(05) COMP-3.
029500     05  WS-ETA-MEDIAN           PIC 9V9(05) COMP-3.
029600     05  WK-HALF                 PIC 9(05) COMP.
029700     05  WK-REMAINDER            PIC 9(05) COMP.
029800     05  WK-MID1                 PIC 9(05) COMP.
029900     05  WK-MID2                 PIC 9(05) COMP.
030000     05  WK-SWAP                 PIC 9V9(05) COMP-3.
030050*    WHOLE-ROW SWAP AREA FOR PARAGRAPH 415 - SV-ENTRY IS A MIXED
030060*    GROUP SO THE SWAP JUST MOVES THE RAW BYTES, NO FIELD-BY-FIELD
030065*    UNLOADING NEEDED.
030070     05  WK-SV-SWAP              PIC X(98).
030100     05  WS-RANK-R               PIC 9(03)V9(05) COMP-3.
030200     05  WS-RANK-FLOOR           PIC 9(03) COMP.
030300     05  WS-RANK-FRAC            PIC 9V9(05) COMP-3.
030400     05  WK-DESC-IDX-LO          PIC 9(05) COMP.
030500     05  WK-DESC-IDX-HI          PIC 9(05) COMP.
030600     05  WS-VAL-LO               PIC 9V9(05) COMP-3.
030700     05  WS-VAL-HI               PIC 9V9(05) COMP-3.
030800     05  WS-P90                  PIC 9V9(05) COMP-3.
030900     05  WS-P70                  PIC 9V9(05) COMP-3.
031000     05  WS-TAU-CRIT             PIC 9(02)V9(05) COMP-3.
031100     05  WS-TAU-HIGH             PIC 9(02)V9(05) COMP-3.
031200     05  WS-SCORE-X10            PIC 9(02)V9(05) COMP-3.
031300     05  WS-RISKY-COUNT          PIC 9(05) COMP.
031400     05  WS-LINES                PIC 9(03) COMP VALUE 0.
031500     05  WS-PAGES                PIC 9(03) COMP VALUE 1.
031600
031700*    ALTERNATE ZONED-DISPLAY VIEWS KEPT SO A SYSOUT DUMP OF THESE     *
031800*    WORK FIELDS CAN BE READ OFF A HEX LISTING WITHOUT UNPACKING     *
031900*    THE COMP/COMP-3 BYTES - SAME HOUSE TRICK AS HDFMLOGN AND        *
032000*    HDGRAPH.                                                        *
032100 01  MAX-DEPTH-ALT REDEFINES MAX-DEPTH-FOUND PIC 9(03).
032200 01  WK-LN-ARG-ALT REDEFINES WK-LN-ARG PIC S9(5)V9(5).
032300 01  WS-TAU-CRIT-ALT REDEFINES WS-TAU-CRIT PIC 9(02)V9(05).
032400
032500 01  WS-HDR-REC.
032600     05  FILLER                  PIC X(01) VALUE SPACES.
032700     05  HDR-DATE.
032800         10  HDR-YY              PIC 9(04).
032900         10  FILLER              PIC X(01) VALUE "-".
033000         10  HDR-MM              PIC 9(02).
033100         10  FILLER              PIC X(01) VALUE "-".
033200         10  HDR-DD              PIC 9(02).
033300     05  FILLER                  PIC X(08) VALUE SPACES.
033400     05  FILLER                  PIC X(52) VALUE
033500         "HDFM VULNERABILITY PRIORITIZATION - FINDINGS REPORT".
033600     05  FILLER                  PIC X(26)
033700         VALUE "PAGE NUMBER:" JUSTIFIED RIGHT.
033800     05  PAGE-NBR-O              PIC ZZ9.
033900
034000 01  WS-COLM-HDR-REC.
034100     05  FILLER                  PIC X(20) VALUE "VULN-ID".
034200     05  FILLER                  PIC X(01) VALUE SPACES.
034300     05  FILLER                  PIC X(30) VALUE "COMPONENT".
034400     05  FILLER                  PIC X(01) VALUE SPACES.
034500     05  FILLER                  PIC X(04) VALUE "CVSS".
034600     05  FILLER                  PIC X(03) VALUE SPACES.
034700     05  FILLER                  PIC X(09) VALUE "HDFMSCORE".
034800     05  FILLER                  PIC X(02) VALUE SPACES.
034900     05  FILLER                  PIC X(08) VALUE "PRIORITY".
035000     05  FILLER                  PIC X(02) VALUE SPACES.
035100     05  FILLER                  PIC X(03) VALUE "TCS".
035200     05  FILLER                  PIC X(04) VALUE SPACES.
035300     05  FILLER                  PIC X(04) VALUE "EPSS".
035400     05  FILLER                  PIC X(05) VALUE SPACES.
035500     05  FILLER                  PIC X(03) VALUE "KEV".
035600
035700 01  WS-DETAIL-REC.
035800     05  DET-VULN-ID-O           PIC X(20).
035900     05  FILLER                  PIC X(01) VALUE SPACES.
036000     05  DET-COMP-NAME-O         PIC X(30).
036100     05  FILLER                  PIC X(01) VALUE SPACES.
036200     05  DET-CVSS-O              PIC Z9.9.
036300     05  FILLER                  PIC X(02) VALUE SPACES.
036400     05  DET-HDFM-O              PIC 9.999.
036500     05  FILLER                  PIC X(02) VALUE SPACES.
036600     05  DET-PRIORITY-O          PIC X(08).
036700     05  FILLER                  PIC X(02) VALUE SPACES.
036800     05  DET-TCS-O               PIC 9.999.
036900     05  FILLER                  PIC X(02) VALUE SPACES.
037000     05  DET-EPSS-O              PIC 9.99999.
037100     05  FILLER                  PIC X(02) VALUE SPACES.
037200     05  DET-KEV-O               PIC X(01).
037300     05  FILLER                  PIC X(20) VALUE SPACES.
037400
037500 01  WS-SUM-LINE-1.
037600     05  FILLER                  PIC X(18) VALUE "TOTAL COMPONENTS: ".
037700     05  SUM1-COMP-O             PIC ZZZZ9.
037800     05  FILLER                  PIC X(04) VALUE SPACES.
037900     05  FILLER                  PIC X(22) VALUE "TOTAL VULNERABILITIES:".
038000     05  SUM1-VULN-O             PIC ZZZZ9.
038100     05  FILLER                  PIC X(04) VALUE SPACES.
038200     05  FILLER                  PIC X(11) VALUE "MAX DEPTH: ".
038300     05  SUM1-DEPTH-O            PIC ZZ9.
038400
038500 01  WS-SUM-LINE-2.
038600     05  FILLER                  PIC X(19) VALUE "CRITICAL FINDINGS: ".
038700     05  SUM2-CRIT-O             PIC ZZZZ9.
038800     05  FILLER                  PIC X(04) VALUE SPACES.
038900     05  FILLER                  PIC X(16) VALUE "HUB COMPONENTS: ".
039000     05  SUM2-HUBS-O             PIC ZZZZ9.
039100
039200 01  WS-SUM-LINE-3.
039300     05  FILLER                  PIC X(17) VALUE "ENTROPY WEIGHTS -".
039400     05  FILLER                  PIC X(10) VALUE " SEVERITY:".
039500     05  SUM3-WSEV-O             PIC 9.9999.
039600     05  FILLER                  PIC X(05) VALUE " TCS:".
039700     05  SUM3-WTCS-O             PIC 9.9999.
039800     05  FILLER                  PIC X(05) VALUE " VEI:".
039900     05  SUM3-WVEI-O             PIC 9.9999.
040000     05  FILLER                  PIC X(09) VALUE " EXPLOIT:".
040100     05  SUM3-WEXP-O             PIC 9.9999.
040200
040300 01  WS-BLANK-LINE.
040400     05  FILLER                  PIC X(130) VALUE SPACES.
040500
040600 PROCEDURE DIVISION.
040700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
040800     PERFORM 100-LOAD-COMPONENT-TABLE THRU 100-EXIT
040900         UNTIL NO-MORE-COMP-IN.
041300     PERFORM 120-LOAD-TINTEL-TABLE THRU 120-EXIT
041400         UNTIL NO-MORE-TINTEL.
041500     IF FINDING-COUNT = ZERO
041600         GO TO 600-WRITE-EMPTY-RUN.
041700
041800     PERFORM 650-CALC-WEIGHTS THRU 650-EXIT.
041900     PERFORM 660-CALC-ETA THRU 660-EXIT.
042000     PERFORM 300-SCORE-ALL-FINDINGS THRU 300-EXIT
042100         VARYING MF-IDX FROM 1 BY 1 UNTIL MF-IDX > FINDING-COUNT.
042200     PERFORM 350-REDUCE-BY-COMPONENT THRU 350-EXIT.
042300     PERFORM 400-SORT-FINDINGS THRU 400-EXIT.
042400     PERFORM 450-ASSIGN-PRIORITY THRU 450-EXIT.
042500     PERFORM 500-ACCUMULATE-SUMMARY THRU 500-EXIT
042600         VARYING SV-IDX FROM 1 BY 1 UNTIL SV-IDX > SURVIVING-COUNT.
042700     GO TO 680-WRITE-REPORTS.
042800
042900 600-WRITE-EMPTY-RUN.
043000     INITIALIZE HD-SUMMARY-REC.
043100     MOVE COMP-COUNT TO SUM-TOTAL-COMP.
043200     MOVE MAX-DEPTH-FOUND TO SUM-MAX-DEPTH.
043300     MOVE 0.25 TO SUM-W-SEVERITY SUM-W-TCS SUM-W-VEI SUM-W-EXPLOIT.
043400
043500 680-WRITE-REPORTS.
043600     PERFORM 700-WRITE-SUMMARY THRU 700-EXIT.
043700     PERFORM 750-WRITE-FINDINGS THRU 750-EXIT
043800         VARYING SV-IDX FROM 1 BY 1 UNTIL SV-IDX > SURVIVING-COUNT.
043900     PERFORM 999-CLEANUP THRU 999-EXIT.
044000     MOVE +0 TO RETURN-CODE.
044100     GOBACK.
044200
044300 000-HOUSEKEEPING.
044400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
044500     DISPLAY "******** BEGIN JOB HDFMMAIN ********".
044600     INITIALIZE WORK-COUNTERS-AND-IDXS.
044700     OPEN INPUT HDCMPIN, THRNTEL.
044800     OPEN OUTPUT FINDINGS, HDFMRPT, SYSOUT.
044900 000-EXIT.
045000     EXIT.
045100
045200 100-LOAD-COMPONENT-TABLE.
045300*    STREAMS THE STEP 2 WORK FILE ONCE - NO COMPONENT TABLE IS KEPT *
045400*    IN THIS STEP, EACH DETAIL RECORD IS TURNED DIRECTLY INTO ONE   *
045500*    OR MORE WS-FINDING-TABLE ROWS AS IT IS READ.  THE LAST RECORD  *
045600*    ON THE FILE IS THE TRAILER HDGRAPH WRITES WITH THE MAX DEPTH.  *
045700     MOVE "100-LOAD-COMPONENT-TABLE" TO PARA-NAME.
045800     READ HDCMPIN INTO HD-WORK-COMPONENT-REC
045900         AT END
046000         MOVE "10" TO ICODE
046100         GO TO 100-EXIT
046200     END-READ.
046300     IF WC-TRAILER-REC
046400         MOVE WC-MAX-DEPTH TO MAX-DEPTH-FOUND
046500         GO TO 100-EXIT.
046600     ADD +1 TO COMP-COUNT.
046700     IF WC-TCS > 0.7
046800         ADD +1 TO HUB-COUNT.
046900     IF WC-VULN-COUNT = ZERO
047000         PERFORM 115-BUILD-PLACEHOLDER-FINDING THRU 115-EXIT
047100     ELSE
047200         PERFORM 112-BUILD-ONE-VULN-FINDING THRU 112-EXIT
047300             VARYING WK-FINDING-SUB FROM 1 BY 1
047400                 UNTIL WK-FINDING-SUB > WC-VULN-COUNT
047500                    OR FINDING-COUNT NOT < HD-MAX-FINDING-ROWS.
047600 100-EXIT.
047700     EXIT.
047800
047900 112-BUILD-ONE-VULN-FINDING.
048000*    RULE U4 STEP 2 (HAS VULNERABILITIES) - ONE FINDING ROW PER      *
048100*    WC-FINDING-TBL ENTRY HDINGEST/HDGRAPH ALREADY ATTACHED.         *
048200     ADD +1 TO FINDING-COUNT.
048300     SET MF-IDX TO FINDING-COUNT.
048400     MOVE WCF-VULN-ID(WK-FINDING-SUB)     TO MF-VULN-ID(MF-IDX).
048500     MOVE WC-NAME                         TO MF-COMP-NAME(MF-IDX).
048600     MOVE WCF-CVSS-SCORE(WK-FINDING-SUB)  TO MF-CVSS(MF-IDX).
048700     MOVE WCF-SEVERITY(WK-FINDING-SUB)    TO MF-SEVERITY(MF-IDX).
048800     MOVE WC-TCS                          TO MF-TCS(MF-IDX).
048900
049000     INITIALIZE WK-CALC-REC.
049100     MOVE "V" TO WK-CALC-FUNCTION-SW.
049200     MOVE WCF-CVSS-VECTOR(WK-FINDING-SUB) TO WK-CALC-CVSS-VECTOR.
049300     CALL 'HDFMCALC' USING WK-CALC-REC, WK-CALC-RETURN-CD.
049400     MOVE WK-CALC-VEI TO MF-VEI(MF-IDX).
049500
049600     MOVE WCF-VULN-ID(WK-FINDING-SUB) TO MT-VULN-ID(1).
049700     PERFORM 150-LOOKUP-TINTEL THRU 150-EXIT.
049800     MOVE WK-FOUND-SW TO WK-TINTEL-FOUND-SW.
049900     IF WK-TINTEL-FOUND
050000         MOVE MT-EPSS(WK-SCAN-IDX)   TO MF-EPSS(MF-IDX)
050100         MOVE MT-KEV-SW(WK-SCAN-IDX) TO MF-KEV-SW(MF-IDX)
050200     ELSE
050300         MOVE ZERO TO MF-EPSS(MF-IDX)
050400         MOVE "N" TO MF-KEV-SW(MF-IDX).
050500
050600     INITIALIZE WK-CALC-REC.
050700     MOVE "E" TO WK-CALC-FUNCTION-SW.
050800     MOVE MF-EPSS(MF-IDX)   TO WK-CALC-EPSS.
050900     MOVE MF-KEV-SW(MF-IDX) TO WK-CALC-KEV-SW.
051000     CALL 'HDFMCALC' USING WK-CALC-REC, WK-CALC-RETURN-CD.
051100     MOVE WK-CALC-EXPLOIT TO MF-EXPLOIT(MF-IDX).
051200 112-EXIT.
051300     EXIT.
051400
051500 115-BUILD-PLACEHOLDER-FINDING.
051600*    RULE U4 STEP 2 (NO VULNERABILITIES) - DEPRECATED/HEALTHY        *
051700*    PLACEHOLDER, ALL FOUR METRICS ZERO.                             *
051800     ADD +1 TO FINDING-COUNT.
051900     SET MF-IDX TO FINDING-COUNT.
052000     IF WC-IS-DEPRECATED
052100         MOVE "DEPRECATED" TO MF-VULN-ID(MF-IDX)
052200     ELSE
052300         MOVE "HEALTHY" TO MF-VULN-ID(MF-IDX).
052400     MOVE WC-NAME TO MF-COMP-NAME(MF-IDX).
052500     MOVE ZERO TO MF-CVSS(MF-IDX)     MF-SEVERITY(MF-IDX)
052600                  MF-TCS(MF-IDX)      MF-VEI(MF-IDX)
052700                  MF-EPSS(MF-IDX)     MF-EXPLOIT(MF-IDX).
052800     MOVE "N" TO MF-KEV-SW(MF-IDX).
052900 115-EXIT.
053000     EXIT.
053100
053200 150-LOOKUP-TINTEL.
053300*    LINEAR SCAN OF THE THREAT-INTEL TABLE FOR MT-VULN-ID(1), WHICH  *
053400*    112 HAS ALREADY LOADED WITH THE ID BEING LOOKED UP.  MISSING ID *
053500*    DEFAULTS EPSS 0.0 / KEV "N" PER RULE U4 STEP 2.                 *
053600     MOVE "N" TO WK-FOUND-SW.
053700     MOVE ZERO TO WK-SCAN-IDX.
053800     IF TINTEL-COUNT = ZERO
053900         GO TO 150-EXIT.
054000     PERFORM 155-SCAN-ONE-TINTEL THRU 155-EXIT
054100         VARYING WK-SCAN-IDX FROM 1 BY 1
054200             UNTIL WK-SCAN-IDX > TINTEL-COUNT
054300                OR WK-TINTEL-FOUND.
054400 150-EXIT.
054500     EXIT.
054600
054700 155-SCAN-ONE-TINTEL.
054800     IF MT-VULN-ID(WK-SCAN-IDX) = MT-VULN-ID(1)
054900         MOVE "Y" TO WK-FOUND-SW.
055000 155-EXIT.
055100     EXIT.
055200
055300 120-LOAD-TINTEL-TABLE.
055400*    BULK-LOAD THE THREAT-INTEL FEED, PATSRCH HOUSE STYLE - THE READ *
055500*    LIVES RIGHT HERE IN THE LOAD PARAGRAPH.                         *
055600     MOVE "120-LOAD-TINTEL-TABLE" TO PARA-NAME.
055700     READ THRNTEL INTO HD-THREAT-INTEL-REC
055800         AT END
055900         MOVE "10" TO TCODE
056000         GO TO 120-EXIT
056100     END-READ.
056200     IF TINTEL-COUNT NOT < HD-MAX-TINTEL
056300         GO TO 120-EXIT.
056400     ADD +1 TO TINTEL-COUNT.
056500     SET MT-IDX TO TINTEL-COUNT.
056600     MOVE HDT-VULN-ID TO MT-VULN-ID(MT-IDX).
056700     MOVE HDT-EPSS    TO MT-EPSS(MT-IDX).
056800     MOVE HDT-KEV-SW  TO MT-KEV-SW(MT-IDX).
056900 120-EXIT.
057000     EXIT.
057100
057200 300-SCORE-ALL-FINDINGS.
057300*    RULE U3-S VIA HDFMCALC FUNCTION 'S' - SEVERITY/TCS/VEI/EXPLOIT  *
057400*    AND THE FOUR WEIGHTS ARE ALL ALREADY KNOWN FOR EVERY ROW BY     *
057500*    THIS POINT.  HDFMCALC CLIPS THE RESULT TO 1.0 INTERNALLY.       *
057600     INITIALIZE WK-CALC-REC.
057700     MOVE "S"                   TO WK-CALC-FUNCTION-SW.
057800     MOVE MF-SEVERITY(MF-IDX)   TO WK-CALC-SEVERITY.
057900     MOVE MF-TCS(MF-IDX)        TO WK-CALC-TCS.
058000     MOVE MF-VEI(MF-IDX)        TO WK-CALC-VEI.
058100     MOVE MF-EXPLOIT(MF-IDX)    TO WK-CALC-EXPLOIT.
058200     MOVE MF-CVSS(MF-IDX)       TO WK-CALC-CVSS-SCORE.
058300     MOVE WS-W-SEVERITY         TO WK-CALC-W-SEVERITY.
058400     MOVE WS-W-TCS              TO WK-CALC-W-TCS.
058500     MOVE WS-W-VEI              TO WK-CALC-W-VEI.
058600     MOVE WS-W-EXPLOIT          TO WK-CALC-W-EXPLOIT.
058700     CALL 'HDFMCALC' USING WK-CALC-REC, WK-CALC-RETURN-CD.
058800     MOVE WK-CALC-HDFM-SCORE    TO MF-HDFM(MF-IDX).
058900 300-EXIT.
059000     EXIT.
059100
059200 350-REDUCE-BY-COMPONENT.
059300*    RULE U4 STEP 7 - KEEP ONLY THE BEST-SCORING FINDING PER         *
059400*    DISTINCT COMPONENT NAME.  A LATER FINDING REPLACES THE KEPT     *
059500*    ONE ONLY WHEN STRICTLY GREATER, SO THE FIRST FINDING SEEN WINS  *
059600*    EVERY TIE.                                                      *
059700     MOVE "350-REDUCE-BY-COMPONENT" TO PARA-NAME.
059800     MOVE ZERO TO KEPT-COUNT.
059900     PERFORM 355-REDUCE-ONE-FINDING THRU 355-EXIT
060000         VARYING MF-IDX FROM 1 BY 1 UNTIL MF-IDX > FINDING-COUNT.
060100     MOVE ZERO TO SURVIVING-COUNT.
060200     PERFORM 358-COPY-ONE-KEPT THRU 358-EXIT
060300         VARYING KN-IDX FROM 1 BY 1 UNTIL KN-IDX > KEPT-COUNT.
060400 350-EXIT.
060500     EXIT.
060600
060700 355-REDUCE-ONE-FINDING.
060800     MOVE "N" TO WK-FOUND-SW.
060900     MOVE ZERO TO WK-SCAN-IDX.
061000     IF KEPT-COUNT = ZERO
061100         GO TO 355-ADD-NEW.
061200     PERFORM 356-SCAN-KEPT-NAME THRU 356-EXIT
061300         VARYING WK-SCAN-IDX FROM 1 BY 1
061400             UNTIL WK-SCAN-IDX > KEPT-COUNT
061500                OR WK-NAME-FOUND.
061600     IF WK-NAME-FOUND
061700         SET KN-IDX TO WK-SCAN-IDX
061800         IF MF-HDFM(MF-IDX) > MF-HDFM(KN-BEST-IDX(KN-IDX))
062000             SET KN-BEST-IDX(KN-IDX) TO MF-IDX
062100         END-IF
062200         GO TO 355-EXIT.
062300 355-ADD-NEW.
062330     IF KEPT-COUNT NOT < HD-MAX-SURVIVING
062360         MOVE "DISTINCT COMPONENT NAME TABLE FULL" TO ABEND-REASON
062390         GO TO 1000-ABEND-RTN.
062400     ADD +1 TO KEPT-COUNT.
062500     SET KN-IDX TO KEPT-COUNT.
062600     MOVE MF-COMP-NAME(MF-IDX) TO KN-NAME(KN-IDX).
062700     SET KN-BEST-IDX(KN-IDX) TO MF-IDX.
062800 355-EXIT.
062900     EXIT.
063000
063100 356-SCAN-KEPT-NAME.
063200     IF KN-NAME(WK-SCAN-IDX) = MF-COMP-NAME(MF-IDX)
063300         MOVE "Y" TO WK-FOUND-SW.
063400 356-EXIT.
063500     EXIT.
063600
063700 358-COPY-ONE-KEPT.
063800     ADD +1 TO SURVIVING-COUNT.
063900     SET SV-IDX TO SURVIVING-COUNT.
064000     MOVE MF-ENTRY(KN-BEST-IDX(KN-IDX)) TO SV-ENTRY(SV-IDX).
064100 358-EXIT.
064200     EXIT.
064300
064400 400-SORT-FINDINGS.
064500*    RULE U4 STEP 8 - DESCENDING BY HDFM SCORE, HAND-ROLLED BUBBLE    *
064600*    SORT DIRECTLY OVER WS-SURVIVING-TABLE - SAME COMPARE-AND-SWAP    *
064700*    IDIOM AS THE EPSS MEDIAN SCRATCH SORT AT PARAGRAPH 667.          *
064800     MOVE "400-SORT-FINDINGS" TO PARA-NAME.
064900     IF SURVIVING-COUNT NOT > 1
065000         GO TO 400-EXIT.
065100     PERFORM 410-OUTER-PASS THRU 410-EXIT
065200         VARYING WK-SCAN-IDX FROM 1 BY 1
065300             UNTIL WK-SCAN-IDX > SURVIVING-COUNT - 1.
065400 400-EXIT.
065500     EXIT.
065600
065700 410-OUTER-PASS.
065800     PERFORM 415-INNER-COMPARE THRU 415-EXIT
065900         VARYING SV-IDX FROM 1 BY 1
066000             UNTIL SV-IDX > SURVIVING-COUNT - WK-SCAN-IDX.
066100 410-EXIT.
066200     EXIT.
066300
066400 415-INNER-COMPARE.
066500     SET WK-MID1 TO SV-IDX.
066600     SET WK-MID2 TO SV-IDX.
066700     SET WK-MID2 UP BY 1.
066800     IF SV-HDFM(WK-MID1) < SV-HDFM(WK-MID2)
066900         MOVE SV-ENTRY(WK-MID1) TO WK-SV-SWAP
067000         MOVE SV-ENTRY(WK-MID2) TO SV-ENTRY(WK-MID1)
067100         MOVE WK-SV-SWAP        TO SV-ENTRY(WK-MID2).
067200 415-EXIT.
067300     EXIT.
069600
069700 450-ASSIGN-PRIORITY.
069800*    RULE U4-Q - DYNAMIC QUANTILE THRESHOLDS.  THE SURVIVING TABLE   *
069900*    IS ALREADY DESCENDING BY HDFM SCORE (PARAGRAPH 400), SO THE     *
070000*    FINDINGS WITH SCORE > 0.0 ARE A PREFIX OF THE TABLE AND THE     *
070100*    ASCENDING-SORTED VIEW THE PERCENTILE FORMULA NEEDS IS JUST      *
070200*    THAT PREFIX READ BACKWARDS - NO SEPARATE ARRAY OR SORT.         *
070300     MOVE "450-ASSIGN-PRIORITY" TO PARA-NAME.
070400     MOVE ZERO TO WS-RISKY-COUNT.
070500     IF SURVIVING-COUNT = ZERO
070600         GO TO 450-EXIT.
070700     PERFORM 455-COUNT-RISKY THRU 455-EXIT
070800         VARYING SV-IDX FROM 1 BY 1
070900             UNTIL SV-IDX > SURVIVING-COUNT
071000                OR SV-HDFM(SV-IDX) NOT > ZERO.
071100     IF WS-RISKY-COUNT = ZERO
071200         MOVE 9.0 TO WS-TAU-CRIT
071300         MOVE 7.0 TO WS-TAU-HIGH
071400     ELSE
071500         PERFORM 460-CALC-P90 THRU 460-EXIT
071600         PERFORM 470-CALC-P70 THRU 470-EXIT
071700         IF WS-P90 > 7.0
071800             MOVE WS-P90 TO WS-TAU-CRIT
071900         ELSE
072000             MOVE 7.0 TO WS-TAU-CRIT
072100         END-IF
072200         IF WS-P70 > 4.0
072300             MOVE WS-P70 TO WS-TAU-HIGH
072400         ELSE
072500             MOVE 4.0 TO WS-TAU-HIGH
072600         END-IF.
072700     PERFORM 480-ASSIGN-ONE-PRIORITY THRU 480-EXIT
072800         VARYING SV-IDX FROM 1 BY 1 UNTIL SV-IDX > SURVIVING-COUNT.
072900 450-EXIT.
073000     EXIT.
073100
073200 455-COUNT-RISKY.
073300     ADD +1 TO WS-RISKY-COUNT.
073400 455-EXIT.
073500     EXIT.
073600
073700 460-CALC-P90.
073800*    LINEAR-INTERPOLATION PERCENTILE (RULE U4-Q) - R = Q/100*(N-1)   *
073900*    ON THE ASCENDING VIEW.  ASCENDING POSITION K (0-BASED) IS       *
074000*    DESCENDING TABLE ROW (WS-RISKY-COUNT - K).                      *
074100     IF WS-RISKY-COUNT = 1
074200         MOVE SV-HDFM(1) TO WS-P90
074300         GO TO 460-EXIT.
074400     COMPUTE WS-RANK-R ROUNDED = 90 / 100 * (WS-RISKY-COUNT - 1).
074500     COMPUTE WS-RANK-FLOOR = WS-RANK-R.
074600     COMPUTE WS-RANK-FRAC ROUNDED = WS-RANK-R - WS-RANK-FLOOR.
074700     COMPUTE WK-DESC-IDX-LO = WS-RISKY-COUNT - WS-RANK-FLOOR.
074800     MOVE SV-HDFM(WK-DESC-IDX-LO) TO WS-VAL-LO.
074900     IF WS-RANK-FRAC = ZERO
075000         MOVE WS-VAL-LO TO WS-P90
075100         GO TO 460-EXIT.
075200     COMPUTE WK-DESC-IDX-HI = WK-DESC-IDX-LO - 1.
075300     MOVE SV-HDFM(WK-DESC-IDX-HI) TO WS-VAL-HI.
075400     COMPUTE WS-P90 ROUNDED =
075500         WS-VAL-LO + (WS-RANK-FRAC * (WS-VAL-HI - WS-VAL-LO)).
075600 460-EXIT.
075700     EXIT.
075800
075900 470-CALC-P70.
076000     IF WS-RISKY-COUNT = 1
076100         MOVE SV-HDFM(1) TO WS-P70
076200         GO TO 470-EXIT.
076300     COMPUTE WS-RANK-R ROUNDED = 70 / 100 * (WS-RISKY-COUNT - 1).
076400     COMPUTE WS-RANK-FLOOR = WS-RANK-R.
076500     COMPUTE WS-RANK-FRAC ROUNDED = WS-RANK-R - WS-RANK-FLOOR.
076600     COMPUTE WK-DESC-IDX-LO = WS-RISKY-COUNT - WS-RANK-FLOOR.
076700     MOVE SV-HDFM(WK-DESC-IDX-LO) TO WS-VAL-LO.
076800     IF WS-RANK-FRAC = ZERO
076900         MOVE WS-VAL-LO TO WS-P70
077000         GO TO 470-EXIT.
077100     COMPUTE WK-DESC-IDX-HI = WK-DESC-IDX-LO - 1.
077200     MOVE SV-HDFM(WK-DESC-IDX-HI) TO WS-VAL-HI.
077300     COMPUTE WS-P70 ROUNDED =
077400         WS-VAL-LO + (WS-RANK-FRAC * (WS-VAL-HI - WS-VAL-LO)).
077500 470-EXIT.
077600     EXIT.
077700
077800 480-ASSIGN-ONE-PRIORITY.
077900     COMPUTE WS-SCORE-X10 ROUNDED = SV-HDFM(SV-IDX) * 10.
078000     IF WS-SCORE-X10 NOT > ZERO
078100         MOVE "LOW     " TO SV-PRIORITY(SV-IDX)
078200     ELSE IF WS-SCORE-X10 NOT < WS-TAU-CRIT
078300         MOVE "CRITICAL" TO SV-PRIORITY(SV-IDX)
078400     ELSE IF WS-SCORE-X10 NOT < WS-TAU-HIGH
078500         MOVE "HIGH    " TO SV-PRIORITY(SV-IDX)
078600     ELSE
078700         MOVE "MEDIUM  " TO SV-PRIORITY(SV-IDX).
078800 480-EXIT.
078900     EXIT.
079000
079100 500-ACCUMULATE-SUMMARY.
079200*    RULE U4 STEP 10 - COUNT OF CRITICAL FINDINGS AMONG THE          *
079300*    SURVIVORS.  totalVulnerabilities/hubComponents/maxDepth ARE     *
079400*    ALREADY KNOWN FROM PARAGRAPHS 100/350.                          *
079500     IF SV-PRIORITY(SV-IDX) = "CRITICAL"
079600         ADD +1 TO CRITICAL-COUNT.
079700 500-EXIT.
079800     EXIT.
079900
080000 650-CALC-WEIGHTS.
080100*    RULE U3-W - SHANNON ENTROPY WEIGHTS OVER THE FOUR METRIC        *
080200*    COLUMNS OF THE WORKING LIST (FINDING-COUNT ROWS, BEFORE THE     *
080300*    PER-COMPONENT REDUCTION).  m <= 1 SKIPS STRAIGHT TO THE 0.25    *
080400*    DEFAULT - THERE IS NO INFORMATION IN A SINGLE-ROW COLUMN.       *
080500     MOVE "650-CALC-WEIGHTS" TO PARA-NAME.
080600     IF FINDING-COUNT NOT > 1
080700         MOVE 0.25 TO WS-W-SEVERITY WS-W-TCS WS-W-VEI WS-W-EXPLOIT
080800         GO TO 650-EXIT.
080900
081000     MOVE FINDING-COUNT TO WK-LN-ARG.
081100     CALL 'HDFMLOGN' USING WK-LN-ARG, WK-LN-RESULT, WK-LN-RETURN-CD.
081200     MOVE WK-LN-RESULT TO WK-LN-M.
081300     COMPUTE WK-K-FACTOR ROUNDED = 1 / WK-LN-M.
081400
081500     PERFORM 651-CALC-SEVERITY-WEIGHT THRU 651-EXIT.
081600     PERFORM 652-CALC-TCS-WEIGHT THRU 652-EXIT.
081700     PERFORM 653-CALC-VEI-WEIGHT THRU 653-EXIT.
081800     PERFORM 654-CALC-EXPLOIT-WEIGHT THRU 654-EXIT.
081900
082000     COMPUTE WK-TOTAL-RAW-W =
082100         WK-RAW-W-SEVERITY + WK-RAW-W-TCS
082200       + WK-RAW-W-VEI      + WK-RAW-W-EXPLOIT.
082300     IF WK-TOTAL-RAW-W = ZERO
082400         MOVE 0.25 TO WS-W-SEVERITY WS-W-TCS WS-W-VEI WS-W-EXPLOIT
082500     ELSE
082600         COMPUTE WS-W-SEVERITY ROUNDED =
082650             WK-RAW-W-SEVERITY / WK-TOTAL-RAW-W
082700         COMPUTE WS-W-TCS ROUNDED =
082750             WK-RAW-W-TCS / WK-TOTAL-RAW-W
082800         COMPUTE WS-W-VEI ROUNDED =
082850             WK-RAW-W-VEI / WK-TOTAL-RAW-W
082900         COMPUTE WS-W-EXPLOIT ROUNDED =
082950             WK-RAW-W-EXPLOIT / WK-TOTAL-RAW-W.
083000 650-EXIT.
083100     EXIT.
083200
083300 651-CALC-SEVERITY-WEIGHT.
083400*    colSum/entropy/rawWeight FOR THE SEVERITY COLUMN.  THE SAME     *
083500*    FOUR STEPS REPEAT IN 652/653/654 FOR TCS/VEI/EXPLOIT - ONE      *
083600*    EXPLICIT PARAGRAPH PER COLUMN, HDFMCALC'S OWN HOUSE STYLE       *
083700*    (SEE ITS PARAGRAPH 100) RATHER THAN A GENERIC COLUMN LOOP.      *
083800     MOVE ZERO TO WK-COL-SUM.
083900     PERFORM 651-SUM-ONE THRU 651-SUM-EXIT
084000         VARYING MF-IDX FROM 1 BY 1 UNTIL MF-IDX > FINDING-COUNT.
084100     IF WK-COL-SUM = ZERO
084200         MOVE ZERO TO WK-RAW-W-SEVERITY
084300         GO TO 651-EXIT.
084400     MOVE ZERO TO WK-COL-ENTROPY.
084500     PERFORM 651-ENTROPY-ONE THRU 651-ENTROPY-EXIT
084600         VARYING MF-IDX FROM 1 BY 1 UNTIL MF-IDX > FINDING-COUNT.
084700     COMPUTE WK-RAW-W-SEVERITY ROUNDED =
084750         1 + (WK-K-FACTOR * WK-COL-ENTROPY).
084800     IF WK-RAW-W-SEVERITY < ZERO
084900         MOVE ZERO TO WK-RAW-W-SEVERITY.
085000 651-EXIT.
085100     EXIT.
085200
085300 651-SUM-ONE.
085400     ADD MF-SEVERITY(MF-IDX) TO WK-COL-SUM.
085500 651-SUM-EXIT.
085600     EXIT.
085700
085800 651-ENTROPY-ONE.
085900     IF MF-SEVERITY(MF-IDX) = ZERO
086000         GO TO 651-ENTROPY-EXIT.
086100     COMPUTE WK-PROB ROUNDED = MF-SEVERITY(MF-IDX) / WK-COL-SUM.
086200     MOVE WK-PROB TO WK-LN-PROB-ARG.
086300     CALL 'HDFMLOGN' USING WK-LN-PROB-ARG, WK-LN-PROB-RESULT,
086400         WK-LN-RETURN-CD.
086500     COMPUTE WK-ENTROPY-TERM ROUNDED = WK-PROB * WK-LN-PROB-RESULT.
086600     ADD WK-ENTROPY-TERM TO WK-COL-ENTROPY.
086700 651-ENTROPY-EXIT.
086800     EXIT.
086900
087000 652-CALC-TCS-WEIGHT.
087100     MOVE ZERO TO WK-COL-SUM.
087200     PERFORM 652-SUM-ONE THRU 652-SUM-EXIT
087300         VARYING MF-IDX FROM 1 BY 1 UNTIL MF-IDX > FINDING-COUNT.
087400     IF WK-COL-SUM = ZERO
087500         MOVE ZERO TO WK-RAW-W-TCS
087600         GO TO 652-EXIT.
087700     MOVE ZERO TO WK-COL-ENTROPY.
087800     PERFORM 652-ENTROPY-ONE THRU 652-ENTROPY-EXIT
087900         VARYING MF-IDX FROM 1 BY 1 UNTIL MF-IDX > FINDING-COUNT.
088000     COMPUTE WK-RAW-W-TCS ROUNDED = 1 + (WK-K-FACTOR * WK-COL-ENTROPY).
088100     IF WK-RAW-W-TCS < ZERO
088200         MOVE ZERO TO WK-RAW-W-TCS.
088300 652-EXIT.
088400     EXIT.
088500
088600 652-SUM-ONE.
088700     ADD MF-TCS(MF-IDX) TO WK-COL-SUM.
088800 652-SUM-EXIT.
088900     EXIT.
089000
089100 652-ENTROPY-ONE.
089200     IF MF-TCS(MF-IDX) = ZERO
089300         GO TO 652-ENTROPY-EXIT.
089400     COMPUTE WK-PROB ROUNDED = MF-TCS(MF-IDX) / WK-COL-SUM.
089500     MOVE WK-PROB TO WK-LN-PROB-ARG.
089600     CALL 'HDFMLOGN' USING WK-LN-PROB-ARG, WK-LN-PROB-RESULT,
089700         WK-LN-RETURN-CD.
089800     COMPUTE WK-ENTROPY-TERM ROUNDED = WK-PROB * WK-LN-PROB-RESULT.
089900     ADD WK-ENTROPY-TERM TO WK-COL-ENTROPY.
090000 652-ENTROPY-EXIT.
090100     EXIT.
090200
090300 653-CALC-VEI-WEIGHT.
090400     MOVE ZERO TO WK-COL-SUM.
090500     PERFORM 653-SUM-ONE THRU 653-SUM-EXIT
090600         VARYING MF-IDX FROM 1 BY 1 UNTIL MF-IDX > FINDING-COUNT.
090700     IF WK-COL-SUM = ZERO
090800         MOVE ZERO TO WK-RAW-W-VEI
090900         GO TO 653-EXIT.
091000     MOVE ZERO TO WK-COL-ENTROPY.
091100     PERFORM 653-ENTROPY-ONE THRU 653-ENTROPY-EXIT
091200         VARYING MF-IDX FROM 1 BY 1 UNTIL MF-IDX > FINDING-COUNT.
091300     COMPUTE WK-RAW-W-VEI ROUNDED = 1 + (WK-K-FACTOR * WK-COL-ENTROPY).
091400     IF WK-RAW-W-VEI < ZERO
091500         MOVE ZERO TO WK-RAW-W-VEI.
091600 653-EXIT.
091700     EXIT.
091800
091900 653-SUM-ONE.
092000     ADD MF-VEI(MF-IDX) TO WK-COL-SUM.
092100 653-SUM-EXIT.
092200     EXIT.
092300
092400 653-ENTROPY-ONE.
092500     IF MF-VEI(MF-IDX) = ZERO
092600         GO TO 653-ENTROPY-EXIT.
092700     COMPUTE WK-PROB ROUNDED = MF-VEI(MF-IDX) / WK-COL-SUM.
092800     MOVE WK-PROB TO WK-LN-PROB-ARG.
092900     CALL 'HDFMLOGN' USING WK-LN-PROB-ARG, WK-LN-PROB-RESULT,
093000         WK-LN-RETURN-CD.
093100     COMPUTE WK-ENTROPY-TERM ROUNDED = WK-PROB * WK-LN-PROB-RESULT.
093200     ADD WK-ENTROPY-TERM TO WK-COL-ENTROPY.
093300 653-ENTROPY-EXIT.
093400     EXIT.
093500
093600 654-CALC-EXPLOIT-WEIGHT.
093700     MOVE ZERO TO WK-COL-SUM.
093800     PERFORM 654-SUM-ONE THRU 654-SUM-EXIT
093900         VARYING MF-IDX FROM 1 BY 1 UNTIL MF-IDX > FINDING-COUNT.
094000     IF WK-COL-SUM = ZERO
094100         MOVE ZERO TO WK-RAW-W-EXPLOIT
094200         GO TO 654-EXIT.
094300     MOVE ZERO TO WK-COL-ENTROPY.
094400     PERFORM 654-ENTROPY-ONE THRU 654-ENTROPY-EXIT
094500         VARYING MF-IDX FROM 1 BY 1 UNTIL MF-IDX > FINDING-COUNT.
094600     COMPUTE WK-RAW-W-EXPLOIT ROUNDED =
094650         1 + (WK-K-FACTOR * WK-COL-ENTROPY).
094700     IF WK-RAW-W-EXPLOIT < ZERO
094800         MOVE ZERO TO WK-RAW-W-EXPLOIT.
094900 654-EXIT.
095000     EXIT.
095100
095200 654-SUM-ONE.
095300     ADD MF-EXPLOIT(MF-IDX) TO WK-COL-SUM.
095400 654-SUM-EXIT.
095500     EXIT.
095600
095700 654-ENTROPY-ONE.
095800     IF MF-EXPLOIT(MF-IDX) = ZERO
095900         GO TO 654-ENTROPY-EXIT.
096000     COMPUTE WK-PROB ROUNDED = MF-EXPLOIT(MF-IDX) / WK-COL-SUM.
096100     MOVE WK-PROB TO WK-LN-PROB-ARG.
096200     CALL 'HDFMLOGN' USING WK-LN-PROB-ARG, WK-LN-PROB-RESULT,
096300         WK-LN-RETURN-CD.
096400     COMPUTE WK-ENTROPY-TERM ROUNDED = WK-PROB * WK-LN-PROB-RESULT.
096500     ADD WK-ENTROPY-TERM TO WK-COL-ENTROPY.
096600 654-ENTROPY-EXIT.
096700     EXIT.
096800
096900 660-CALC-ETA.
097000*    RULE U3-M - MEDIAN EPSS OF THE WORKING LIST, DIAGNOSTIC ONLY -  *
097100*    DOES NOT FEED THE SCORE.  COPY THE COLUMN, BUBBLE-SORT IT       *
097200*    ASCENDING, THEN PICK THE MIDDLE VALUE(S) WITH DIVIDE/REMAINDER  *
097300*    INSTEAD OF AN INTRINSIC FUNCTION.                               *
097400     MOVE "660-CALC-ETA" TO PARA-NAME.
097500     PERFORM 661-COPY-ONE-EPSS THRU 661-EXIT
097600         VARYING MF-IDX FROM 1 BY 1 UNTIL MF-IDX > FINDING-COUNT.
097700     PERFORM 665-BUBBLE-SORT-EPSS THRU 665-EXIT.
097800     PERFORM 668-CALC-MEDIAN THRU 668-EXIT.
097900 660-EXIT.
098000     EXIT.
098100
098200 661-COPY-ONE-EPSS.
098300     SET ES-IDX TO MF-IDX.
098400     MOVE MF-EPSS(MF-IDX) TO ES-VALUE(ES-IDX).
098500 661-EXIT.
098600     EXIT.
098700
098800 665-BUBBLE-SORT-EPSS.
098900     IF FINDING-COUNT NOT > 1
099000         GO TO 665-EXIT.
099100     PERFORM 666-OUTER-PASS THRU 666-EXIT
099200         VARYING WK-SCAN-IDX FROM 1 BY 1
099300             UNTIL WK-SCAN-IDX > FINDING-COUNT - 1.
099400 665-EXIT.
099500     EXIT.
099600
099700 666-OUTER-PASS.
099800     PERFORM 667-INNER-COMPARE THRU 667-EXIT
099900         VARYING ES-IDX FROM 1 BY 1
100000             UNTIL ES-IDX > FINDING-COUNT - WK-SCAN-IDX.
100100 666-EXIT.
100200     EXIT.
100300
100400 667-INNER-COMPARE.
100500     SET WK-MID1 TO ES-IDX.
100600     SET WK-MID2 TO ES-IDX.
100700     SET WK-MID2 UP BY 1.
100800     IF ES-VALUE(WK-MID1) > ES-VALUE(WK-MID2)
100900         MOVE ES-VALUE(WK-MID1) TO WK-SWAP
101000         MOVE ES-VALUE(WK-MID2) TO ES-VALUE(WK-MID1)
101100         MOVE WK-SWAP           TO ES-VALUE(WK-MID2).
101200 667-EXIT.
101300     EXIT.
101400
101500 668-CALC-MEDIAN.
101600     DIVIDE FINDING-COUNT BY 2 GIVING WK-HALF REMAINDER WK-REMAINDER.
101700     IF WK-REMAINDER = ZERO
101800         SET WK-MID1 TO WK-HALF
101900         SET WK-MID2 TO WK-HALF
102000         SET WK-MID2 UP BY 1
102100         COMPUTE WS-ETA-MEDIAN ROUNDED =
102200             (ES-VALUE(WK-MID1) + ES-VALUE(WK-MID2)) / 2
102300     ELSE
102400         SET WK-MID1 TO WK-HALF
102500         SET WK-MID1 UP BY 1
102600         MOVE ES-VALUE(WK-MID1) TO WS-ETA-MEDIAN.
102700 668-EXIT.
102800     EXIT.
102900
103000 700-WRITE-SUMMARY.
103100*    RULE U4 STEP 10 - ONE SUMMARY RECORD PER RUN.                   *
103200     MOVE "700-WRITE-SUMMARY" TO PARA-NAME.
103300     IF FINDING-COUNT NOT = ZERO
103400         MOVE COMP-COUNT       TO SUM-TOTAL-COMP
103500         MOVE SURVIVING-COUNT  TO SUM-TOTAL-VULN
103600         MOVE CRITICAL-COUNT   TO SUM-CRITICAL
103700         MOVE HUB-COUNT        TO SUM-HUBS
103800         MOVE MAX-DEPTH-FOUND  TO SUM-MAX-DEPTH
103900         MOVE WS-W-SEVERITY    TO SUM-W-SEVERITY
104000         MOVE WS-W-TCS         TO SUM-W-TCS
104100         MOVE WS-W-VEI         TO SUM-W-VEI
104200         MOVE WS-W-EXPLOIT     TO SUM-W-EXPLOIT
104300     ELSE
104400         MOVE HUB-COUNT TO SUM-HUBS.
104600     PERFORM 800-WRITE-PAGE-HDR THRU 800-EXIT.
104700     PERFORM 810-WRITE-COLM-HDR THRU 810-EXIT.
104800     PERFORM 820-WRITE-SUMMARY-BLOCK THRU 820-EXIT.
104900 700-EXIT.
105000     EXIT.
105100
105200 750-WRITE-FINDINGS.
105300*    RULE U4 STEP 11 - ONE FINDING RECORD PER SURVIVOR, IN THE       *
105400*    DESCENDING ORDER LEFT BY PARAGRAPH 400.                         *
105500     MOVE "750-WRITE-FINDINGS" TO PARA-NAME.
105600     PERFORM 755-WRITE-ONE-FINDING-DETAIL THRU 755-EXIT.
105700 750-EXIT.
105800     EXIT.
105900
106000 755-WRITE-ONE-FINDING-DETAIL.
106100     MOVE SV-VULN-ID(SV-IDX)   TO FND-VULN-ID.
106200     MOVE SV-COMP-NAME(SV-IDX) TO FND-COMP-NAME.
106300     MOVE SV-CVSS(SV-IDX)      TO FND-CVSS.
106400     MOVE SV-SEVERITY(SV-IDX)  TO FND-SEVERITY.
106500     MOVE SV-TCS(SV-IDX)       TO FND-TCS.
106600     MOVE SV-VEI(SV-IDX)       TO FND-VEI.
106700     MOVE SV-EPSS(SV-IDX)      TO FND-EPSS.
106800     MOVE SV-KEV-SW(SV-IDX)    TO FND-KEV-SW.
106900     MOVE SV-EXPLOIT(SV-IDX)   TO FND-EXPLOIT.
107000     MOVE SV-HDFM(SV-IDX)      TO FND-HDFM.
107100     MOVE SV-PRIORITY(SV-IDX)  TO FND-PRIORITY.
107200     WRITE HD-FINDING-REC-DATA FROM HD-FINDING-REC.
107300     PERFORM 840-WRITE-DETAIL-LINE THRU 840-EXIT.
107400 755-EXIT.
107500     EXIT.
107600
107700 800-WRITE-PAGE-HDR.
107800     MOVE "800-WRITE-PAGE-HDR" TO PARA-NAME.
107900     WRITE RPT-REC FROM WS-BLANK-LINE
108000         AFTER ADVANCING 1.
108100     MOVE WS-PAGES TO PAGE-NBR-O.
108200     WRITE RPT-REC FROM WS-HDR-REC
108300         AFTER ADVANCING NEXT-PAGE.
108400     MOVE ZERO TO WS-LINES.
108500     ADD +1 TO WS-PAGES.
108600     WRITE RPT-REC FROM WS-BLANK-LINE
108700         AFTER ADVANCING 1.
108800 800-EXIT.
108900     EXIT.
109000
109100 810-WRITE-COLM-HDR.
109200     MOVE "810-WRITE-COLM-HDR" TO PARA-NAME.
109300     WRITE RPT-REC FROM WS-COLM-HDR-REC
109400         AFTER ADVANCING 2.
109500     ADD +1 TO WS-LINES.
109600 810-EXIT.
109700     EXIT.
109800
109900 820-WRITE-SUMMARY-BLOCK.
110000     MOVE "820-WRITE-SUMMARY-BLOCK" TO PARA-NAME.
110100     MOVE SUM-TOTAL-COMP   TO SUM1-COMP-O.
110200     MOVE SUM-TOTAL-VULN   TO SUM1-VULN-O.
110300     MOVE SUM-MAX-DEPTH    TO SUM1-DEPTH-O.
110400     WRITE RPT-REC FROM WS-SUM-LINE-1
110500         AFTER ADVANCING 2.
110600     MOVE SUM-CRITICAL TO SUM2-CRIT-O.
110700     MOVE SUM-HUBS     TO SUM2-HUBS-O.
110800     WRITE RPT-REC FROM WS-SUM-LINE-2
110900         AFTER ADVANCING 1.
111000     MOVE SUM-W-SEVERITY TO SUM3-WSEV-O.
111100     MOVE SUM-W-TCS      TO SUM3-WTCS-O.
111200     MOVE SUM-W-VEI      TO SUM3-WVEI-O.
111300     MOVE SUM-W-EXPLOIT  TO SUM3-WEXP-O.
111400     WRITE RPT-REC FROM WS-SUM-LINE-3
111500         AFTER ADVANCING 1.
111600     ADD +3 TO WS-LINES.
111700     WRITE RPT-REC FROM WS-BLANK-LINE
111800         AFTER ADVANCING 1.
111900 820-EXIT.
112000     EXIT.
112100
112200 840-WRITE-DETAIL-LINE.
112300     MOVE "840-WRITE-DETAIL-LINE" TO PARA-NAME.
112400     IF WS-LINES > 45
112500         PERFORM 830-PAGE-BREAK THRU 830-EXIT.
112600     MOVE SV-VULN-ID(SV-IDX)   TO DET-VULN-ID-O.
112700     MOVE SV-COMP-NAME(SV-IDX) TO DET-COMP-NAME-O.
112800     MOVE SV-CVSS(SV-IDX)      TO DET-CVSS-O.
112900     MOVE SV-HDFM(SV-IDX)      TO DET-HDFM-O.
113000     MOVE SV-PRIORITY(SV-IDX)  TO DET-PRIORITY-O.
113100     MOVE SV-TCS(SV-IDX)       TO DET-TCS-O.
113200     MOVE SV-EPSS(SV-IDX)      TO DET-EPSS-O.
113300     IF SV-IS-KEV(SV-IDX)
113400         MOVE "Y" TO DET-KEV-O
113500     ELSE
113600         MOVE "N" TO DET-KEV-O.
113700     WRITE RPT-REC FROM WS-DETAIL-REC
113800         AFTER ADVANCING 1.
113900     ADD +1 TO WS-LINES.
114000 840-EXIT.
114100     EXIT.
114200
114300 830-PAGE-BREAK.
114400     WRITE RPT-REC FROM WS-BLANK-LINE.
114500     WRITE RPT-REC FROM WS-BLANK-LINE.
114600     PERFORM 800-WRITE-PAGE-HDR THRU 800-EXIT.
114700     PERFORM 810-WRITE-COLM-HDR THRU 810-EXIT.
114800 830-EXIT.
114900     EXIT.
115000
115100 999-CLEANUP.
115200     MOVE "999-CLEANUP" TO PARA-NAME.
115300     CLOSE HDCMPIN, THRNTEL, FINDINGS, HDFMRPT, SYSOUT.
115400     DISPLAY "** COMPONENTS READ **".
115500     DISPLAY COMP-COUNT.
115600     DISPLAY "** WORKING FINDINGS BUILT **".
115700     DISPLAY FINDING-COUNT.
115800     DISPLAY "** SURVIVING FINDINGS WRITTEN **".
115900     DISPLAY SURVIVING-COUNT.
116000     DISPLAY "** CRITICAL FINDINGS **".
116100     DISPLAY CRITICAL-COUNT.
116200     DISPLAY "** HUB COMPONENTS (TCS > 0.7) **".
116300     DISPLAY HUB-COUNT.
116400     DISPLAY "** MAXIMUM DEPENDENCY DEPTH **".
116500     DISPLAY MAX-DEPTH-FOUND.
116600     DISPLAY "** MEDIAN EPSS (DIAGNOSTIC) **".
116700     DISPLAY WS-ETA-MEDIAN.
116800     DISPLAY "******** NORMAL END OF JOB HDFMMAIN ********".
116900 999-EXIT.
117000     EXIT.
117100
117200 1000-ABEND-RTN.
117300     WRITE SYSOUT-REC FROM ABEND-REC.
117400     CLOSE HDCMPIN, THRNTEL, FINDINGS, HDFMRPT, SYSOUT.
117500     DISPLAY "*** ABNORMAL END OF JOB - HDFMMAIN ***" UPON CONSOLE.
117600     DIVIDE ZERO-VAL INTO ONE-VAL.
