000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  HDINGEST.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 01/23/88.
000600 DATE-COMPILED. 01/23/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS STEP 1 OF THE HDFM VULNERABILITY
001300*          PRIORITIZATION RUN.  IT READS THE SOFTWARE BILL OF
001400*          MATERIALS COMPONENT FEED, ATTACHES EVERY EMBEDDED
001500*          VULNERABILITY TO ITS OWNING COMPONENT, NORMALIZES
001600*          THE EXTERNAL ADVISORY FEED (ALIAS DEDUP, CVE/GHSA
001700*          PREFERENCE, HEURISTIC CVSS DERIVATION) AND FOLDS
001800*          THOSE FINDINGS IN TOO, THEN COMPUTES A MAINTENANCE
001900*          RISK SCORE FOR EVERY COMPONENT THE REGISTRY HAD
002000*          METADATA FOR.
002100*
002200*          THE DEPENDENCY GRAPH ITSELF IS NOT TOUCHED HERE -
002300*          HDGRAPH OWNS THAT AND RUNS NEXT, READING THE WORK
002400*          FILE THIS STEP PRODUCES.
002500*
002600*   SAMPLE SCENARIOS THIS RUN IS EXERCISED AGAINST (NO SAMPLE
002700*   DATA SHIPPED WITH THIS SUITE - SEE THE GENERATOR JOBS) -
002800*     SCENARIO A - A DEEP DEPENDENCY CHAIN WITH ONE CRITICAL
002900*                  LIBRARY BURIED SEVERAL LEVELS DOWN.
003000*     SCENARIO B - A CRITICAL LIBRARY SCOPED "TEST" ALONGSIDE A
003100*                  MODERATE LIBRARY SCOPED "REQUIRED", TO PROVE
003200*                  SCOPE PRIORITY BEATS RAW CVSS IN THE RANKING.
003300*
003400               INPUT FILE            -   HDFM.COMPONENTS
003500               INPUT FILE            -   HDFM.VULNS
003600               INPUT FILE (OPTIONAL) -   HDFM.ADVISORY
003700               OUTPUT FILE PRODUCED  -   HDFM.HDCMPWK
003800               DUMP FILE             -   SYSOUT
003900******************************************************************
004000*    CHANGE LOG
004100*    ----------
004200*    01/23/88  JS    ORIGINAL DALYEDIT DAILY CHARGES EDIT STEP.
004300*    08/14/92  AK    ADDED THE $100K TOTAL-CHARGE RANGE EDIT.
004400*    01/03/99  JS    CROSS-FIELD EDITS FOR INTENSIVE/CARDIO WARDS.
004500*    09/23/98  RFK   Y2K IMPACT REVIEW - WS-DATE WIDENED, NO
004600*                    WINDOWING LOGIC IN THIS STEP, SIGNED OFF.
004700*    03/14/99  TGD   TKT4471 - RETIRED THE PATIENT CHARGES EDIT,
004800*                    THIS JOB STEP IS NOW HDINGEST, STEP 1 OF
004900*                    THE HDFM VULNERABILITY PRIORITIZATION RUN.
005000*                    COMPONENTS REPLACE PATIENTS, FINDINGS
005100*                    REPLACE DAILY CHARGES.
005200*    03/17/99  TGD   TKT4471 - ADDED THE EXTERNAL ADVISORY
005300*                    NORMALIZATION PASS (PARAGRAPHS 500-560).
005400*    03/22/99  PLV   TKT4488 - MAINTENANCE RISK CALC ADDED
005500*                    (PARAGRAPH 600), WAS MISSING FROM THE
005600*                    FIRST DROP OF THIS STEP.
005700*    04/05/99  PLV   TKT4488 - GROUP TOKEN TABLE WAS OVERFLOWING
005800*                    ON A VENDOR FEED WITH 14 ALIASES FOR ONE
005900*                    CVE - CAPPED SILENTLY AT HD-MAX-TOKENS AND
006000*                    LOGGED TO SYSOUT INSTEAD OF ABENDING.
006100*    08/30/01  RFK   TKT5120 - COMPONENT WITH BLANK REFERENCE
006200*                    KEY WAS SNEAKING A FINDING ONTO THE WORK
006300*                    FILE BEFORE THE SKIP TEST RAN - MOVED THE
006400*                    BLANK-REF EDIT AHEAD OF THE ATTACH LOGIC.
006500******************************************************************
006600
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SOURCE-COMPUTER. IBM-390.
007000 OBJECT-COMPUTER. IBM-390.
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM.
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT SYSOUT
007600         ASSIGN TO UT-S-SYSOUT
007700         ORGANIZATION IS SEQUENTIAL.
007800
007900     SELECT COMPONENTS
008000         ASSIGN TO UT-S-COMPNTS
008100         ACCESS MODE IS SEQUENTIAL
008200         FILE STATUS IS CFCODE.
008300
008400     SELECT VULNS
008500         ASSIGN TO UT-S-VULNS
008600         ACCESS MODE IS SEQUENTIAL
008700         FILE STATUS IS VFCODE.
008800
008900     SELECT ADVISORY
009000         ASSIGN TO UT-S-ADVISRY
009100         ACCESS MODE IS SEQUENTIAL
009200         FILE STATUS IS AFCODE.
009300
009400     SELECT HDCMPWKF
009500         ASSIGN TO UT-S-HDCMPWK
009600         ACCESS MODE IS SEQUENTIAL
009700         FILE STATUS IS WFCODE.
009800
009900 DATA DIVISION.
010000 FILE SECTION.
010100 FD  SYSOUT
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 130 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS SYSOUT-REC.
010700 01  SYSOUT-REC  PIC X(130).
010800
010900****** SBOM COMPONENT FEED - SKIP ANY RECORD WITH A BLANK
011000****** REFERENCE KEY, ABEND IF THE FILE IS EMPTY.
011100 FD  COMPONENTS
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 100 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS HD-COMPONENT-REC-DATA.
011700 01  HD-COMPONENT-REC-DATA       PIC X(100).
011800
011900****** EMBEDDED SBOM VULNERABILITY FEED - LOADED ENTIRELY INTO
012000****** WS-VULN-TABLE BY PARAGRAPH 050, THEN SCANNED PER COMPONENT.
012100 FD  VULNS
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 167 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS HD-VULNERABILITY-REC-DATA.
012700 01  HD-VULNERABILITY-REC-DATA   PIC X(167).
012800
012900****** OPTIONAL EXTERNAL ADVISORY FEED - LOADED AND NORMALIZED
013000****** BY PARAGRAPHS 500-560 BEFORE THE COMPONENT PASS BEGINS.
013100 FD  ADVISORY
013200     RECORDING MODE IS F
013300     LABEL RECORDS ARE STANDARD
013400     RECORD CONTAINS 254 CHARACTERS
013500     BLOCK CONTAINS 0 RECORDS
013600     DATA RECORD IS HD-RAW-ADVISORY-REC-DATA.
013700 01  HD-RAW-ADVISORY-REC-DATA    PIC X(254).
013800
013900****** WORK FILE HANDED TO HDGRAPH - ONE RECORD PER SURVIVING
014000****** COMPONENT, FINDINGS TABLE ALREADY POPULATED.
014100 FD  HDCMPWKF
014200     RECORDING MODE IS F
014300     LABEL RECORDS ARE STANDARD
014400     RECORD CONTAINS 3431 CHARACTERS
014500     BLOCK CONTAINS 0 RECORDS
014600     DATA RECORD IS HD-WORK-COMPONENT-REC-DATA.
014700 01  HD-WORK-COMPONENT-REC-DATA  PIC X(3431).
014800
014900 WORKING-STORAGE SECTION.
015000 01  FILE-STATUS-CODES.
015100     05  CFCODE                  PIC X(02).
015200         88  NO-MORE-COMPONENTS  VALUE "10".
015300     05  VFCODE                  PIC X(02).
015400         88  NO-MORE-VULNS       VALUE "10".
015500     05  AFCODE                  PIC X(02).
015600         88  NO-MORE-ADVISORY    VALUE "10".
015700     05  WFCODE                  PIC X(02).
015800
015900 COPY HDCOMPIN.
016000 COPY HDVULIN.
016100 COPY HDADVIN.
016200 COPY HDCMPWK.
016300 COPY ABENDREC.
016400
016500 01  HD-CONTROLS.
016600     05  HD-MAX-VULN-RECS        PIC 9(05) COMP VALUE 2000.
016700     05  HD-MAX-ADV-RECS         PIC 9(05) COMP VALUE 500.
016800     05  HD-MAX-ADVGRP           PIC 9(05) COMP VALUE 100.
016900     05  HD-MAX-TOKENS           PIC 9(02) COMP VALUE 10.
017000     05  HD-MAX-FINDINGS         PIC 9(02) COMP VALUE 25.
017100
017200 01  WS-VULN-TABLE.
017300     05  TV-ENTRY OCCURS 2000 TIMES INDEXED BY VULN-IDX.
017400         10  TV-VULN-ID          PIC X(20).
017500         10  TV-COMP-REF         PIC X(40).
017600         10  TV-CVSS-SCORE       PIC 9(02)V9(01).
017700         10  TV-CVSS-VECTOR      PIC X(44).
017800         10  TV-DESC             PIC X(60).
017900
018000 01  WS-RAW-ADV-TABLE.
018100     05  TA-ENTRY OCCURS 500 TIMES INDEXED BY ADV-IDX.
018200         10  TA-ID               PIC X(20).
018300         10  TA-ALIAS            PIC X(20) OCCURS 4 TIMES.
018400         10  TA-CVSS-VECTOR      PIC X(44).
018500         10  TA-SEVERITY-TEXT    PIC X(10).
018600         10  TA-SUMMARY          PIC X(60).
018700         10  TA-TARGET-REF       PIC X(40).
018800
018900*    NORMALIZED ADVISORY GROUP TABLE - ONE ENTRY PER DEDUP GROUP   *
019000*    BUILT BY PARAGRAPHS 520-560 (RULE U1-N).  AGR-REP-PRIORITY    *
019100*    REDEFINED AS A ONE-CHARACTER DISPLAY VIEW BELOW SO A SYSOUT   *
019200*    TRACE OF THE GROUP TABLE CAN BE DISPLAYED WITHOUT A SEPARATE  *
019300*    EDIT-WORD.                                                    *
019400 01  WS-ADV-GROUP-TABLE.
019500     05  AGR-ENTRY OCCURS 100 TIMES INDEXED BY GRP-IDX.
019600         10  AGR-TOKEN-COUNT     PIC 9(02)      COMP.
019700         10  AGR-TOKEN           PIC X(20) OCCURS 10 TIMES.
019800         10  AGR-REP-PRIORITY    PIC 9(01).
019900         10  AGR-REP-ID          PIC X(20).
020000         10  AGR-REP-ALIAS       PIC X(20) OCCURS 4 TIMES.
020100         10  AGR-REP-CVSS-VECTOR PIC X(44).
020200         10  AGR-REP-SEVERITY-TEXT PIC X(10).
020300         10  AGR-REP-SUMMARY     PIC X(60).
020400         10  AGR-TARGET-REF      PIC X(40).
020500         10  AGR-FINAL-ID        PIC X(20).
020600         10  AGR-DERIVED-CVSS    PIC 9(02)V9(01).
020700
020800 01  AGR-REP-PRIORITY-ALT REDEFINES AGR-REP-PRIORITY
020900                                 PIC X(01).
021000
021100 01  WORK-COUNTERS-AND-IDXS.
021200     05  VULN-RECORDS-READ       PIC 9(05)      COMP.
021300     05  ADV-RECORDS-READ        PIC 9(05)      COMP.
021400     05  GROUP-COUNT             PIC 9(05)      COMP.
021500     05  COMPONENTS-READ         PIC 9(05)      COMP.
021600     05  COMPONENTS-SKIPPED      PIC 9(05)      COMP.
021700     05  COMPONENTS-WRITTEN      PIC 9(05)      COMP.
021800     05  WK-FINDING-SUB          PIC 9(02)      COMP.
021900     05  WK-TOKEN-SUB            PIC 9(02)      COMP.
022000     05  WK-NEW-TOKEN-COUNT      PIC 9(02)      COMP.
022100     05  WK-NEW-TOKEN            PIC X(20) OCCURS 5 TIMES.
022200     05  WK-MATCH-GRP            PIC 9(05)      COMP.
022300     05  WK-SCAN-GRP             PIC 9(05)      COMP.
022400     05  WK-SCAN-GRP-TOKEN       PIC 9(02)      COMP.
022500     05  WK-SCAN-NEW-TOKEN       PIC 9(02)      COMP.
022600     05  WK-NEW-PRIORITY         PIC 9(01)      COMP.
022700     05  WK-TOKEN-TALLY          PIC 9(02)      COMP.
022800     05  WK-AGE-YEARS-ALT        PIC 9(04)      COMP.
022900
023000 01  WK-AGE-YEARS-VIEW REDEFINES WK-AGE-YEARS-ALT
023100                                 PIC 9(04).
023150*    ZONED DUMP VIEW OF THE TOKEN TALLY - SAME REASON AS ABOVE.      *
023160 01  WK-TOKEN-TALLY-VIEW REDEFINES WK-TOKEN-TALLY
023170                                 PIC 9(02).
023200
023300 01  FLAGS-AND-SWITCHES.
023400     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
023500         88  NO-MORE-COMP-RECS   VALUE "N".
023600     05  SKIP-COMPONENT-SW       PIC X(01) VALUE "N".
023700         88  SKIP-THIS-COMPONENT VALUE "Y".
023800
024000 PROCEDURE DIVISION.
024100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024200     PERFORM 050-LOAD-VULN-TABLE THRU 050-EXIT
024300         VARYING VULN-IDX FROM 1 BY 1 UNTIL NO-MORE-VULNS.
024400     PERFORM 500-NORMALIZE-ADVISORY THRU 500-EXIT.
024500     PERFORM 100-MAINLINE THRU 100-EXIT
024600         UNTIL NO-MORE-COMP-RECS.
024700     PERFORM 999-CLEANUP THRU 999-EXIT.
024800     MOVE +0 TO RETURN-CODE.
024900     GOBACK.
025000
025100 000-HOUSEKEEPING.
025200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025300     DISPLAY "******** BEGIN JOB HDINGEST ********".
025400     INITIALIZE WORK-COUNTERS-AND-IDXS.
025500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
025600     SET VULN-IDX TO 1.
025700     PERFORM 900-READ-COMPONENT THRU 900-EXIT.
025800     IF NO-MORE-COMP-RECS
025900         MOVE "EMPTY SBOM - NO COMPONENTS" TO ABEND-REASON
026000         GO TO 1000-ABEND-RTN.
026100 000-EXIT.
026200     EXIT.
026300
026400 050-LOAD-VULN-TABLE.
026500     MOVE "050-LOAD-VULN-TABLE" TO PARA-NAME.
026600     READ VULNS INTO HD-VULNERABILITY-REC
026700         AT END
026800         MOVE "10" TO VFCODE
026900         GO TO 050-EXIT
027000     END-READ.
027100     IF HDV-ID = SPACES
027200         MOVE "UNKNOWN" TO TV-VULN-ID(VULN-IDX)
027300     ELSE
027400         MOVE HDV-ID TO TV-VULN-ID(VULN-IDX).
027500     MOVE HDV-COMP-REF    TO TV-COMP-REF(VULN-IDX).
027600     MOVE HDV-CVSS-SCORE  TO TV-CVSS-SCORE(VULN-IDX).
027700     MOVE HDV-CVSS-VECTOR TO TV-CVSS-VECTOR(VULN-IDX).
027800     IF HDV-DESC = SPACES
027900         MOVE "No description" TO TV-DESC(VULN-IDX)
028000     ELSE
028100         MOVE HDV-DESC TO TV-DESC(VULN-IDX).
028200     ADD +1 TO VULN-RECORDS-READ.
028300 050-EXIT.
028400     EXIT.
028500
028600 100-MAINLINE.
028700     MOVE "100-MAINLINE" TO PARA-NAME.
028800     MOVE "N" TO SKIP-COMPONENT-SW.
028900     IF HDC-REF = SPACES
029000         MOVE "Y" TO SKIP-COMPONENT-SW
029100         ADD +1 TO COMPONENTS-SKIPPED
029200     ELSE
029300         PERFORM 200-PROCESS-COMPONENT THRU 200-EXIT.
029400     PERFORM 900-READ-COMPONENT THRU 900-EXIT.
029500 100-EXIT.
029600     EXIT.
029700
029800 200-PROCESS-COMPONENT.
029900     MOVE "200-PROCESS-COMPONENT" TO PARA-NAME.
030000     INITIALIZE HD-WORK-COMPONENT-REC.
030100     MOVE "D"            TO WC-RECORD-TYPE.
030200     MOVE HDC-REF        TO WC-REF.
030300     IF HDC-NAME = SPACES
030400         MOVE "Unknown" TO WC-NAME
030500     ELSE
030600         MOVE HDC-NAME TO WC-NAME.
030700     IF HDC-VERSION = SPACES
030800         MOVE "Unknown" TO WC-VERSION
030900     ELSE
031000         MOVE HDC-VERSION TO WC-VERSION.
031100     MOVE HDC-SCOPE       TO WC-SCOPE.
031200     MOVE HDC-DEPRECATED-SW TO WC-DEPRECATED-SW.
031300     MOVE HDC-AGE-YEARS   TO WC-AGE-YEARS.
031400     MOVE HDC-HAS-META-SW TO WC-HAS-META-SW.
031500     MOVE ZERO            TO WC-MAINT-RISK, WC-IN-DEGREE, WC-TCS.
031600     MOVE ZERO            TO WC-VULN-COUNT.
031700
031800     PERFORM 400-ATTACH-VULNS THRU 400-EXIT.
031900     PERFORM 450-ATTACH-ADVISORY THRU 450-EXIT.
032000     IF WC-HAS-META
032100         PERFORM 600-CALC-MAINT-RISK THRU 600-EXIT.
032200
032300     PERFORM 700-WRITE-WORKREC THRU 700-EXIT.
032400 200-EXIT.
032500     EXIT.
032600
032700 400-ATTACH-VULNS.
032800*    RULE SET U1 STEP 2 - ATTACH EVERY EMBEDDED VULNERABILITY     *
032900*    WHOSE VULN-COMP-REF MATCHES THIS COMPONENT.  SEVERITY METRIC *
033000*    IS CVSS / 10.                                                *
033100     MOVE 1 TO WK-FINDING-SUB.
033200     SET VULN-IDX TO 1.
033300     PERFORM 410-ATTACH-ONE-VULN THRU 410-EXIT
033400         VARYING VULN-IDX FROM 1 BY 1
033500             UNTIL VULN-IDX > VULN-RECORDS-READ
033600                OR WK-FINDING-SUB > HD-MAX-FINDINGS.
033700 400-EXIT.
033800     EXIT.
033900
034000 410-ATTACH-ONE-VULN.
034100     IF TV-COMP-REF(VULN-IDX) NOT = WC-REF
034200         GO TO 410-EXIT.
034300
034400     MOVE TV-VULN-ID(VULN-IDX)     TO WCF-VULN-ID(WK-FINDING-SUB).
034500     MOVE TV-CVSS-SCORE(VULN-IDX)  TO WCF-CVSS-SCORE(WK-FINDING-SUB).
034600     MOVE TV-CVSS-VECTOR(VULN-IDX) TO WCF-CVSS-VECTOR(WK-FINDING-SUB).
034700     MOVE TV-DESC(VULN-IDX)        TO WCF-DESC(WK-FINDING-SUB).
034800     COMPUTE WCF-SEVERITY(WK-FINDING-SUB) ROUNDED =
034900         TV-CVSS-SCORE(VULN-IDX) / 10.
035000     MOVE "N" TO WCF-PLACEHOLDER-SW(WK-FINDING-SUB).
035100     ADD +1 TO WK-FINDING-SUB.
035200     ADD +1 TO WC-VULN-COUNT.
035300 410-EXIT.
035400     EXIT.
035500
035600 450-ATTACH-ADVISORY.
035700*    RULE U1-N STEP 7 (MERGE) - ATTACH EVERY NORMALIZED ADVISORY  *
035800*    GROUP TARGETED AT THIS COMPONENT, UNLESS THE ID IS ALREADY   *
035900*    ON THE COMPONENT'S FINDING LIST.                             *
036000     IF GROUP-COUNT = ZERO
036100         GO TO 450-EXIT.
036200     PERFORM 455-ATTACH-ONE-GROUP THRU 455-EXIT
036300         VARYING GRP-IDX FROM 1 BY 1
036400             UNTIL GRP-IDX > GROUP-COUNT
036500                OR WK-FINDING-SUB > HD-MAX-FINDINGS.
036600 450-EXIT.
036700     EXIT.
036800
036900 455-ATTACH-ONE-GROUP.
037000     IF AGR-TARGET-REF(GRP-IDX) NOT = WC-REF
037100         GO TO 455-EXIT.
037200
037300     MOVE "N" TO SKIP-COMPONENT-SW.
037400     PERFORM 458-CHECK-DUPLICATE-ID THRU 458-EXIT.
037500     IF SKIP-THIS-COMPONENT
037600         GO TO 455-EXIT.
037700
037800     MOVE AGR-FINAL-ID(GRP-IDX)   TO WCF-VULN-ID(WK-FINDING-SUB).
037900     MOVE AGR-DERIVED-CVSS(GRP-IDX)
038000                                  TO WCF-CVSS-SCORE(WK-FINDING-SUB).
038100     MOVE AGR-REP-CVSS-VECTOR(GRP-IDX)
038200                                  TO WCF-CVSS-VECTOR(WK-FINDING-SUB).
038300     MOVE AGR-REP-SUMMARY(GRP-IDX) TO WCF-DESC(WK-FINDING-SUB).
038400     COMPUTE WCF-SEVERITY(WK-FINDING-SUB) ROUNDED =
038500         AGR-DERIVED-CVSS(GRP-IDX) / 10.
038600     MOVE "N" TO WCF-PLACEHOLDER-SW(WK-FINDING-SUB).
038700     ADD +1 TO WK-FINDING-SUB.
038800     ADD +1 TO WC-VULN-COUNT.
038900 455-EXIT.
039000     EXIT.
039100
039200*    SKIP-COMPONENT-SW IS BORROWED HERE PURELY AS A SCRATCH "Y/N" *
039300*    FLAG FOR THE DUPLICATE-ID TEST - IT IS RESET BEFORE EVERY    *
039400*    CALL AND HAS NO BEARING ON WHETHER THE COMPONENT ITSELF IS   *
039500*    WRITTEN.                                                     *
039600 458-CHECK-DUPLICATE-ID.
039700     MOVE "N" TO SKIP-COMPONENT-SW.
039800     IF WC-VULN-COUNT = ZERO
039900         GO TO 458-EXIT.
040000     PERFORM 459-COMPARE-ONE-ID THRU 459-EXIT
040100         VARYING WK-TOKEN-SUB FROM 1 BY 1
040200             UNTIL WK-TOKEN-SUB > WC-VULN-COUNT
040300                OR SKIP-THIS-COMPONENT.
040400 458-EXIT.
040500     EXIT.
040600
040700 459-COMPARE-ONE-ID.
040800     IF WCF-VULN-ID(WK-TOKEN-SUB) = AGR-FINAL-ID(GRP-IDX)
040900         MOVE "Y" TO SKIP-COMPONENT-SW.
041000 459-EXIT.
041100     EXIT.
041200
041300 500-NORMALIZE-ADVISORY.
041400*    RULE U1-N - NORMALIZE THE EXTERNAL ADVISORY FEED.  THIS RUNS *
041500*    ONCE, BEFORE THE COMPONENT PASS, SO EVERY COMPONENT'S 450    *
041600*    PARAGRAPH CAN SCAN THE FINISHED GROUP TABLE.                 *
041700     MOVE "500-NORMALIZE-ADVISORY" TO PARA-NAME.
041800     IF GROUP-COUNT > ZERO OR ADV-RECORDS-READ > ZERO
041900         GO TO 500-EXIT.
042000     SET ADV-IDX TO 1.
042100     PERFORM 510-LOAD-ADVISORY-TABLE THRU 510-EXIT
042200         UNTIL NO-MORE-ADVISORY.
042300     IF ADV-RECORDS-READ = ZERO
042400         GO TO 500-EXIT.
042500
042600     PERFORM 520-GROUP-ONE-ADVISORY THRU 520-EXIT
042700         VARYING ADV-IDX FROM 1 BY 1
042800             UNTIL ADV-IDX > ADV-RECORDS-READ.
042900
043000     PERFORM 560-FINALIZE-ONE-GROUP THRU 560-EXIT
043100         VARYING GRP-IDX FROM 1 BY 1
043200             UNTIL GRP-IDX > GROUP-COUNT.
043300 500-EXIT.
043400     EXIT.
043500
043600 510-LOAD-ADVISORY-TABLE.
043700     READ ADVISORY INTO HD-RAW-ADVISORY-REC
043800         AT END
043900         MOVE "10" TO AFCODE
044000         GO TO 510-EXIT
044100     END-READ.
044200     ADD +1 TO ADV-RECORDS-READ.
044300     MOVE HDA-ID          TO TA-ID(ADV-RECORDS-READ).
044400     MOVE HDA-ALIAS(1)    TO TA-ALIAS(ADV-RECORDS-READ 1).
044500     MOVE HDA-ALIAS(2)    TO TA-ALIAS(ADV-RECORDS-READ 2).
044600     MOVE HDA-ALIAS(3)    TO TA-ALIAS(ADV-RECORDS-READ 3).
044700     MOVE HDA-ALIAS(4)    TO TA-ALIAS(ADV-RECORDS-READ 4).
044800     MOVE HDA-CVSS-VECTOR TO TA-CVSS-VECTOR(ADV-RECORDS-READ).
044900     MOVE HDA-SEVERITY-TEXT TO TA-SEVERITY-TEXT(ADV-RECORDS-READ).
045000     IF HDA-SUMMARY = SPACES
045100         MOVE "No description available"
045200                              TO TA-SUMMARY(ADV-RECORDS-READ)
045300     ELSE
045400         MOVE HDA-SUMMARY     TO TA-SUMMARY(ADV-RECORDS-READ).
045500     MOVE HDA-TARGET-REF  TO TA-TARGET-REF(ADV-RECORDS-READ).
045600 510-EXIT.
045700     EXIT.
045800
045900 520-GROUP-ONE-ADVISORY.
046000*    RULE U1-N STEP 1 (ALIAS GROUPING) FOR ONE RAW ADVISORY.      *
046100     PERFORM 521-BUILD-NEW-TOKEN-LIST THRU 521-EXIT.
046200     MOVE ZERO TO WK-MATCH-GRP.
046300     IF GROUP-COUNT > ZERO
046400         PERFORM 530-SCAN-ONE-GROUP THRU 530-EXIT
046500             VARYING WK-SCAN-GRP FROM 1 BY 1
046600                 UNTIL WK-SCAN-GRP > GROUP-COUNT
046700                    OR WK-MATCH-GRP > ZERO.
046800
046900     IF WK-MATCH-GRP > ZERO
047000         SET GRP-IDX TO WK-MATCH-GRP
047100         PERFORM 540-MERGE-INTO-GROUP THRU 540-EXIT
047200     ELSE
047300         PERFORM 550-START-NEW-GROUP THRU 550-EXIT.
047400 520-EXIT.
047500     EXIT.
047600
047700 521-BUILD-NEW-TOKEN-LIST.
047800     MOVE ZERO TO WK-NEW-TOKEN-COUNT.
047900     ADD +1 TO WK-NEW-TOKEN-COUNT.
048000     MOVE TA-ID(ADV-IDX) TO WK-NEW-TOKEN(WK-NEW-TOKEN-COUNT).
048100     PERFORM 522-ADD-ONE-ALIAS THRU 522-EXIT
048200         VARYING WK-TOKEN-SUB FROM 1 BY 1 UNTIL WK-TOKEN-SUB > 4.
048300 521-EXIT.
048400     EXIT.
048500
048600 522-ADD-ONE-ALIAS.
048700     IF TA-ALIAS(ADV-IDX WK-TOKEN-SUB) NOT = SPACES
048800         ADD +1 TO WK-NEW-TOKEN-COUNT
048900         MOVE TA-ALIAS(ADV-IDX WK-TOKEN-SUB)
049000                     TO WK-NEW-TOKEN(WK-NEW-TOKEN-COUNT).
049100 522-EXIT.
049200     EXIT.
049300
049400 530-SCAN-ONE-GROUP.
049500     PERFORM 531-SCAN-GROUP-TOKEN THRU 531-EXIT
049600         VARYING WK-SCAN-GRP-TOKEN FROM 1 BY 1
049700             UNTIL WK-SCAN-GRP-TOKEN > AGR-TOKEN-COUNT(WK-SCAN-GRP)
049800                OR WK-MATCH-GRP > ZERO.
049900 530-EXIT.
050000     EXIT.
050100
050200 531-SCAN-GROUP-TOKEN.
050300     PERFORM 532-COMPARE-ONE-PAIR THRU 532-EXIT
050400         VARYING WK-SCAN-NEW-TOKEN FROM 1 BY 1
050500             UNTIL WK-SCAN-NEW-TOKEN > WK-NEW-TOKEN-COUNT
050600                OR WK-MATCH-GRP > ZERO.
050700 531-EXIT.
050800     EXIT.
050900
051000 532-COMPARE-ONE-PAIR.
051100     IF AGR-TOKEN(WK-SCAN-GRP WK-SCAN-GRP-TOKEN)
051200          = WK-NEW-TOKEN(WK-SCAN-NEW-TOKEN)
051300         MOVE WK-SCAN-GRP TO WK-MATCH-GRP.
051400 532-EXIT.
051500     EXIT.
051600
051700 540-MERGE-INTO-GROUP.
051800*    APPEND ANY NEW TOKENS TO THE MATCHED GROUP (DEDUPED, CAPPED  *
051900*    AT HD-MAX-TOKENS), THEN RE-TEST THE REPRESENTATIVE.         *
052000     PERFORM 541-MERGE-ONE-TOKEN THRU 541-EXIT
052100         VARYING WK-TOKEN-SUB FROM 1 BY 1
052200             UNTIL WK-TOKEN-SUB > WK-NEW-TOKEN-COUNT.
052300
052400     PERFORM 545-RANK-NEW-ADVISORY THRU 545-EXIT.
052500     IF WK-NEW-PRIORITY < AGR-REP-PRIORITY(GRP-IDX)
052600         PERFORM 546-REPLACE-REPRESENTATIVE THRU 546-EXIT.
052700     MOVE WC-REF TO AGR-TARGET-REF(GRP-IDX).
052800     IF AGR-TARGET-REF(GRP-IDX) = SPACES
052900         MOVE TA-TARGET-REF(ADV-IDX) TO AGR-TARGET-REF(GRP-IDX).
053000 540-EXIT.
053100     EXIT.
053200
053300 541-MERGE-ONE-TOKEN.
053400     MOVE ZERO TO WK-MATCH-GRP.
053500     PERFORM 542-TOKEN-ALREADY-IN-GROUP THRU 542-EXIT
053600         VARYING WK-SCAN-GRP-TOKEN FROM 1 BY 1
053700             UNTIL WK-SCAN-GRP-TOKEN > AGR-TOKEN-COUNT(GRP-IDX)
053800                OR WK-MATCH-GRP > ZERO.
053900     IF WK-MATCH-GRP = ZERO
054000          AND AGR-TOKEN-COUNT(GRP-IDX) < HD-MAX-TOKENS
054100         ADD +1 TO AGR-TOKEN-COUNT(GRP-IDX)
054200         MOVE WK-NEW-TOKEN(WK-TOKEN-SUB)
054300                TO AGR-TOKEN(GRP-IDX AGR-TOKEN-COUNT(GRP-IDX)).
054400 541-EXIT.
054500     EXIT.
054600
054700 542-TOKEN-ALREADY-IN-GROUP.
054800     IF AGR-TOKEN(GRP-IDX WK-SCAN-GRP-TOKEN)
054900          = WK-NEW-TOKEN(WK-TOKEN-SUB)
055000         MOVE 1 TO WK-MATCH-GRP.
055100 542-EXIT.
055200     EXIT.
055300
055400 545-RANK-NEW-ADVISORY.
055500*    RULE U1-N STEP 2 - CVE-PREFIXED IDS OUTRANK GHSA-PREFIXED,   *
055600*    WHICH OUTRANK ANYTHING ELSE.  WITHIN A RANK, FIRST SEEN WINS *
055700*    (ENFORCED BY THE STRICT "<" TEST IN THE CALLING PARAGRAPH).  *
055800     IF TA-ID(ADV-IDX)(1:4) = "CVE-"
055900         MOVE 1 TO WK-NEW-PRIORITY
056000     ELSE IF TA-ID(ADV-IDX)(1:5) = "GHSA-"
056100         MOVE 2 TO WK-NEW-PRIORITY
056200     ELSE
056300         MOVE 3 TO WK-NEW-PRIORITY.
056400 545-EXIT.
056500     EXIT.
056600
056700 546-REPLACE-REPRESENTATIVE.
056800     MOVE WK-NEW-PRIORITY        TO AGR-REP-PRIORITY(GRP-IDX).
056900     MOVE TA-ID(ADV-IDX)         TO AGR-REP-ID(GRP-IDX).
057000     MOVE TA-ALIAS(ADV-IDX 1)    TO AGR-REP-ALIAS(GRP-IDX 1).
057100     MOVE TA-ALIAS(ADV-IDX 2)    TO AGR-REP-ALIAS(GRP-IDX 2).
057200     MOVE TA-ALIAS(ADV-IDX 3)    TO AGR-REP-ALIAS(GRP-IDX 3).
057300     MOVE TA-ALIAS(ADV-IDX 4)    TO AGR-REP-ALIAS(GRP-IDX 4).
057400     MOVE TA-CVSS-VECTOR(ADV-IDX) TO AGR-REP-CVSS-VECTOR(GRP-IDX).
057500     MOVE TA-SEVERITY-TEXT(ADV-IDX)
057600                                 TO AGR-REP-SEVERITY-TEXT(GRP-IDX).
057700     MOVE TA-SUMMARY(ADV-IDX)    TO AGR-REP-SUMMARY(GRP-IDX).
057800 546-EXIT.
057900     EXIT.
058000
058100 550-START-NEW-GROUP.
058200     IF GROUP-COUNT NOT < HD-MAX-ADVGRP
058300         DISPLAY "** ADVISORY GROUP TABLE FULL - DROPPING ID "
058400                  TA-ID(ADV-IDX)
058500         GO TO 550-EXIT.
058600
058700     ADD +1 TO GROUP-COUNT.
058800     SET GRP-IDX TO GROUP-COUNT.
058900     MOVE WK-NEW-TOKEN-COUNT TO AGR-TOKEN-COUNT(GRP-IDX).
059000     PERFORM 551-COPY-ONE-TOKEN THRU 551-EXIT
059100         VARYING WK-TOKEN-SUB FROM 1 BY 1
059200             UNTIL WK-TOKEN-SUB > WK-NEW-TOKEN-COUNT.
059300
059400     PERFORM 545-RANK-NEW-ADVISORY THRU 545-EXIT.
059500     MOVE WK-NEW-PRIORITY TO AGR-REP-PRIORITY(GRP-IDX).
059600     PERFORM 546-REPLACE-REPRESENTATIVE THRU 546-EXIT.
059700     MOVE TA-TARGET-REF(ADV-IDX) TO AGR-TARGET-REF(GRP-IDX).
059800 550-EXIT.
059900     EXIT.
060000
060100 551-COPY-ONE-TOKEN.
060200     MOVE WK-NEW-TOKEN(WK-TOKEN-SUB)
060300                        TO AGR-TOKEN(GRP-IDX WK-TOKEN-SUB).
060400 551-EXIT.
060500     EXIT.
060600
060700 560-FINALIZE-ONE-GROUP.
060800*    RULE U1-N STEP 3 (ID PROMOTION) AND STEP 4 (CVSS DERIVATION) *
060900     MOVE AGR-REP-ID(GRP-IDX) TO AGR-FINAL-ID(GRP-IDX).
061000     PERFORM 561-CHECK-ONE-ALIAS THRU 561-EXIT
061100         VARYING WK-TOKEN-SUB FROM 1 BY 1 UNTIL WK-TOKEN-SUB > 4.
061200
061300     PERFORM 570-DERIVE-CVSS THRU 570-EXIT.
061400 560-EXIT.
061500     EXIT.
061600
061700 561-CHECK-ONE-ALIAS.
061800     IF AGR-REP-ALIAS(GRP-IDX WK-TOKEN-SUB)(1:4) = "CVE-"
061900          AND AGR-FINAL-ID(GRP-IDX)(1:4) NOT = "CVE-"
062000         MOVE AGR-REP-ALIAS(GRP-IDX WK-TOKEN-SUB)
062100                       TO AGR-FINAL-ID(GRP-IDX).
062200 561-EXIT.
062300     EXIT.
062400
062500 570-DERIVE-CVSS.
062600     MOVE ZERO TO AGR-DERIVED-CVSS(GRP-IDX).
062700     IF AGR-REP-CVSS-VECTOR(GRP-IDX) = SPACES
062800         PERFORM 580-DERIVE-FROM-SEVERITY THRU 580-EXIT
062900         GO TO 570-EXIT.
063000
063100     MOVE ZERO TO WK-TOKEN-TALLY.
063200     INSPECT AGR-REP-CVSS-VECTOR(GRP-IDX) TALLYING WK-TOKEN-TALLY
063300         FOR ALL "AV:N".
063400     IF WK-TOKEN-TALLY > ZERO
063500         ADD 3.0 TO AGR-DERIVED-CVSS(GRP-IDX)
063600     ELSE
063700     MOVE ZERO TO WK-TOKEN-TALLY
063800     INSPECT AGR-REP-CVSS-VECTOR(GRP-IDX) TALLYING WK-TOKEN-TALLY
063900         FOR ALL "AV:A"
064000     IF WK-TOKEN-TALLY > ZERO
064100         ADD 2.0 TO AGR-DERIVED-CVSS(GRP-IDX)
064200     ELSE
064300     MOVE ZERO TO WK-TOKEN-TALLY
064400     INSPECT AGR-REP-CVSS-VECTOR(GRP-IDX) TALLYING WK-TOKEN-TALLY
064500         FOR ALL "AV:L"
064600     IF WK-TOKEN-TALLY > ZERO
064700         ADD 1.0 TO AGR-DERIVED-CVSS(GRP-IDX).
064800
064900     MOVE ZERO TO WK-TOKEN-TALLY.
065000     INSPECT AGR-REP-CVSS-VECTOR(GRP-IDX) TALLYING WK-TOKEN-TALLY
065100         FOR ALL "AC:L".
065200     IF WK-TOKEN-TALLY > ZERO
065300         ADD 2.0 TO AGR-DERIVED-CVSS(GRP-IDX).
065400
065500     MOVE ZERO TO WK-TOKEN-TALLY.
065600     INSPECT AGR-REP-CVSS-VECTOR(GRP-IDX) TALLYING WK-TOKEN-TALLY
065700         FOR ALL "PR:N".
065800     IF WK-TOKEN-TALLY > ZERO
065900         ADD 2.0 TO AGR-DERIVED-CVSS(GRP-IDX).
066000
066100     MOVE ZERO TO WK-TOKEN-TALLY.
066200     INSPECT AGR-REP-CVSS-VECTOR(GRP-IDX) TALLYING WK-TOKEN-TALLY
066300         FOR ALL "C:H".
066400     IF WK-TOKEN-TALLY > ZERO
066500         ADD 1.0 TO AGR-DERIVED-CVSS(GRP-IDX).
066600
066700     MOVE ZERO TO WK-TOKEN-TALLY.
066800     INSPECT AGR-REP-CVSS-VECTOR(GRP-IDX) TALLYING WK-TOKEN-TALLY
066900         FOR ALL "I:H".
067000     IF WK-TOKEN-TALLY > ZERO
067100         ADD 1.0 TO AGR-DERIVED-CVSS(GRP-IDX).
067200
067300     MOVE ZERO TO WK-TOKEN-TALLY.
067400     INSPECT AGR-REP-CVSS-VECTOR(GRP-IDX) TALLYING WK-TOKEN-TALLY
067500         FOR ALL "A:H".
067600     IF WK-TOKEN-TALLY > ZERO
067700         ADD 1.0 TO AGR-DERIVED-CVSS(GRP-IDX).
067800
067900     IF AGR-DERIVED-CVSS(GRP-IDX) > 10.0
068000         MOVE 10.0 TO AGR-DERIVED-CVSS(GRP-IDX).
068100 570-EXIT.
068200     EXIT.
068300
068400 580-DERIVE-FROM-SEVERITY.
068500     IF AGR-REP-SEVERITY-TEXT(GRP-IDX) = "CRITICAL"
068600         MOVE 9.5 TO AGR-DERIVED-CVSS(GRP-IDX)
068700     ELSE IF AGR-REP-SEVERITY-TEXT(GRP-IDX) = "HIGH"
068800         MOVE 7.5 TO AGR-DERIVED-CVSS(GRP-IDX)
068900     ELSE IF AGR-REP-SEVERITY-TEXT(GRP-IDX) = "MODERATE"
069000         MOVE 5.0 TO AGR-DERIVED-CVSS(GRP-IDX)
069100     ELSE IF AGR-REP-SEVERITY-TEXT(GRP-IDX) = "MEDIUM"
069200         MOVE 5.0 TO AGR-DERIVED-CVSS(GRP-IDX)
069300     ELSE IF AGR-REP-SEVERITY-TEXT(GRP-IDX) = "LOW"
069400         MOVE 2.5 TO AGR-DERIVED-CVSS(GRP-IDX)
069500     ELSE
069600         MOVE 0.0 TO AGR-DERIVED-CVSS(GRP-IDX).
069700 580-EXIT.
069800     EXIT.
069900
070000 600-CALC-MAINT-RISK.
070100*    RULE U1-M - MAINTENANCE RISK FROM DEPRECATION AND AGE.       *
070200     MOVE "600-CALC-MAINT-RISK" TO PARA-NAME.
070300     MOVE ZERO TO WC-MAINT-RISK.
070400     IF WC-IS-DEPRECATED
070500         ADD 0.7 TO WC-MAINT-RISK.
070600     IF WC-AGE-YEARS > 3
070700         ADD 0.3 TO WC-MAINT-RISK
070800     ELSE IF WC-AGE-YEARS > 2
070900         ADD 0.1 TO WC-MAINT-RISK.
071000     IF WC-MAINT-RISK > 1.0
071100         MOVE 1.0 TO WC-MAINT-RISK.
071200 600-EXIT.
071300     EXIT.
071400
071500 700-WRITE-WORKREC.
071600     MOVE "700-WRITE-WORKREC" TO PARA-NAME.
071700     WRITE HD-WORK-COMPONENT-REC-DATA FROM HD-WORK-COMPONENT-REC.
071800     ADD +1 TO COMPONENTS-WRITTEN.
071900 700-EXIT.
072000     EXIT.
072100
072200 800-OPEN-FILES.
072300     MOVE "800-OPEN-FILES" TO PARA-NAME.
072400     OPEN INPUT COMPONENTS, VULNS, ADVISORY.
072500     OPEN OUTPUT HDCMPWKF, SYSOUT.
072600 800-EXIT.
072700     EXIT.
072800
072900 850-CLOSE-FILES.
073000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
073100     CLOSE COMPONENTS, VULNS, ADVISORY, HDCMPWKF, SYSOUT.
073200 850-EXIT.
073300     EXIT.
073400
073500 900-READ-COMPONENT.
073600     MOVE "900-READ-COMPONENT" TO PARA-NAME.
073700     READ COMPONENTS INTO HD-COMPONENT-REC
073800         AT END
073900         MOVE "N" TO MORE-DATA-SW
074000         GO TO 900-EXIT
074100     END-READ.
074200     ADD +1 TO COMPONENTS-READ.
074300 900-EXIT.
074400     EXIT.
074500
074600 999-CLEANUP.
074700     MOVE "999-CLEANUP" TO PARA-NAME.
074800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
074900     DISPLAY "** COMPONENTS READ **".
075000     DISPLAY COMPONENTS-READ.
075100     DISPLAY "** COMPONENTS SKIPPED (BLANK REF) **".
075200     DISPLAY COMPONENTS-SKIPPED.
075300     DISPLAY "** COMPONENTS WRITTEN **".
075400     DISPLAY COMPONENTS-WRITTEN.
075500     DISPLAY "** VULNERABILITY RECORDS READ **".
075600     DISPLAY VULN-RECORDS-READ.
075700     DISPLAY "** ADVISORY GROUPS NORMALIZED **".
075800     DISPLAY GROUP-COUNT.
075900     DISPLAY "******** NORMAL END OF JOB HDINGEST ********".
076000 999-EXIT.
076100     EXIT.
076200
076300 1000-ABEND-RTN.
076400     WRITE SYSOUT-REC FROM ABEND-REC.
076500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
076600     DISPLAY "*** ABNORMAL END OF JOB - HDINGEST ***" UPON CONSOLE.
076700     DIVIDE ZERO-VAL INTO ONE-VAL.
